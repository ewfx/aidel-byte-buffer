000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RAB-RISK-ASSESSMENT-BATCH.
000300 AUTHOR.        K L DEVANEY.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  04/18/1987.
000600 DATE-COMPILED. 04/18/1987.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    RAB.TIP73  -  ENTITY RISK ASSESSMENT BATCH DRIVER
001000*    THIRD AND FINAL STEP.  DRIVES OFF THE ORIGINAL TRANSACTION
001100*    FILE (RAT.TIP61) SO EVERY TRANSACTION IS COUNTED WHETHER OR
001200*    NOT ANY ENTITY WAS EXTRACTED FROM IT, AND MATCHES IN THE
001300*    ZERO OR MORE ENRICHMENT WORK RECORDS (EWK.TIP66) THAT
001400*    ENX.TIP71/ENR.TIP72 PRODUCED FOR THAT TRANSACTION - BOTH
001500*    FILES COME OFF THE SAME TRANSACTION FILE IN THE SAME ORDER
001600*    SO A SIMPLE ONE-FOR-ONE MATCH ON TXN-ID IS ALL THAT IS
001700*    NEEDED (NO SORT/MERGE REQUIRED).
001800*
001900*    FOR EACH TRANSACTION: RUNS THE TRANSACTION-LEVEL ANOMALY
002000*    TESTS ONCE (LARGE/ROUND AMOUNT), THEN THE PER-ENTITY ANOMALY
002100*    TESTS FOR EVERY ENTITY OF THE TRANSACTION (JURISDICTION,
002200*    SHELL COMPANY, RECENTLY FORMED, FREQUENCY, VELOCITY, NEW
002300*    ENTITY), BUILDING ONE SHARED ANOMALY TABLE FOR THE
002400*    TRANSACTION.  ONLY THEN DOES IT SCORE EACH ENTITY - EVERY
002500*    ENTITY OF A GIVEN TRANSACTION IS SCORED AGAINST THE SAME
002600*    COMPLETE ANOMALY TABLE, INCLUDING ANOMALIES RAISED BY A
002700*    *DIFFERENT* ENTITY OF THAT TRANSACTION.  THIS IS DELIBERATE
002800*    - IT MATCHES THE WAY THE ORIGINAL DESK REVIEW PROCESS LOOKED
002900*    AT THE WHOLE WIRE, NOT JUST ONE PARTY TO IT - AND IS NOT A
003000*    BUG.
003100*    WRITES ONE RESULT RECORD (RSL.TIP63) PER TRANSACTION/ENTITY
003200*    PAIR AND A FINAL CONTROL TOTALS REPORT.
003300*****************************************************************
003400*    CHANGE LOG
003500*    DATE       BY    REQUEST    DESCRIPTION
003600*    ---------- ----- ---------- ------------------------------
003700*    04/18/1987 KLD   CR-1049    INITIAL RELEASE - LARGE/ROUND
003800*                                 AMOUNT TESTS ONLY
003900*    09/02/1988 RJH   CR-1123    ADDED HIGH-RISK JURISDICTION
004000*                                 TABLE AND THE JURISDICTION TEST
004100*    11/29/1990 KLD   CR-1391    ADDED SHELL-COMPANY AND RECENTLY
004200*                                 -FORMED TESTS AND THE WEIGHTED
004300*                                 DESK RISK SCORE
004400*    05/17/1993 KLD   CR-1608    ADDED THE HIGH-FREQUENCY/HIGH-
004500*                                 VELOCITY TESTS - REQUIRES A
004600*                                 RUNNING HISTORY TABLE KEYED BY
004700*                                 ENTITY NAME, KEPT FOR THE LIFE
004800*                                 OF THE RUN
004900*    02/09/1996 WTM   CR-1816    ADDED NEW-ENTITY TEST AND THE
005000*                                 REASON TEXT BUILDER
005100*    12/03/1998 WTM   CR-1964    YEAR 2000 REVIEW - AGE TESTS USE
005200*                                 A 360-DAY YEAR APPROXIMATION AND
005300*                                 ALREADY CARRY FULL CCYY.  NO
005400*                                 CHANGE REQUIRED
005500*    06/21/2001 SGP   CR-2146    RAN THE TRANSACTIONS-READ COUNT
005600*                                 OFF RAT.TIP61 DIRECTLY INSTEAD
005700*                                 OF OFF THE FIRST ENTITY OF EACH
005800*                                 GROUP - ZERO-ENTITY TRANSACTIONS
005900*                                 WERE NOT MAKING THE TOTAL
006000*    08/08/2003 SGP   CR-2271    COMMENT CLEANUP, NO LOGIC CHANGE
006100*    03/15/2006 RJH   CR-2409    ADDED RPM-RUN-DATE-R REDEFINES
006200*                                 TO THE INLINE RUN PARAMETER FD -
006300*                                 IT WAS DROPPED WHEN THE FD WAS
006400*                                 COPIED IN FROM RPM.TIP64, AND
006500*                                 9000-PRINT-CONTROL-REPORT WAS
006600*                                 ALREADY USING IT
006700*****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS RAB-NUMERIC-CLASS IS "0" THRU "9"
007300     UPSI-0 ON STATUS IS RAB-TEST-RUN-SWITCH.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT RPM-RUN-PARAMETER ASSIGN TO "RUNPARM"
007700         ORGANIZATION IS SEQUENTIAL.
007800     SELECT RAT-TRANSACTION-RECORD ASSIGN TO "TXNFILE"
007900         ORGANIZATION IS SEQUENTIAL.
008000     SELECT EWK-ENRICH-WORK ASSIGN TO "EWKFILE"
008100         ORGANIZATION IS SEQUENTIAL.
008200     SELECT RSL-RESULT-RECORD ASSIGN TO "RSLTFILE"
008300         ORGANIZATION IS SEQUENTIAL.
008400     SELECT RAB-CONTROL-REPORT ASSIGN TO "RPTFILE"
008500         ORGANIZATION IS SEQUENTIAL.
008600 DATA DIVISION.
008700 FILE SECTION.
008800*    SEE RPM.TIP64 FOR THE FULL FIELD COMMENTARY ON THIS LAYOUT
008900 FD  RPM-RUN-PARAMETER
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 10 CHARACTERS.
009200 01  RPM-RUN-PARAMETER-RECORD.
009300     05  RPM-RUN-DATE.
009400         10  RPM-RUN-DATE-CCYY         PIC X(4).
009500         10  FILLER                    PIC X(1).
009600         10  RPM-RUN-DATE-MM           PIC X(2).
009700         10  FILLER                    PIC X(1).
009800         10  RPM-RUN-DATE-DD           PIC X(2).
009900     05  RPM-RUN-DATE-R  REDEFINES RPM-RUN-DATE
010000                                       PIC X(10).
010100*    SEE RAT.TIP61 FOR THE FULL FIELD COMMENTARY ON THIS LAYOUT
010200 FD  RAT-TRANSACTION-RECORD
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 157 CHARACTERS.
010500 01  RAT-TRANSACTION-RECORD.
010600     05  RAT-TXN-ID                    PIC X(11).
010700     05  RAT-TXN-AMOUNT                PIC S9(11)V99.
010800     05  RAT-TXN-CURRENCY-CDE          PIC X(3).
010900     05  RAT-TXN-DATE                  PIC X(10).
011000     05  RAT-TXN-DESC                  PIC X(120).
011100 01  FILLER                            PIC X(1).
011200*    SEE EWK.TIP66 FOR THE FULL FIELD COMMENTARY ON THIS LAYOUT
011300 FD  EWK-ENRICH-WORK
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 160 CHARACTERS.
011600 01  EWK-ENRICH-WORK-RECORD.
011700     05  EWK-TXN-ID                    PIC X(11).
011800     05  EWK-TXN-AMOUNT                PIC S9(11)V99.
011900     05  EWK-TXN-CURRENCY-CDE          PIC X(3).
012000     05  EWK-TXN-DATE                  PIC X(10).
012100     05  EWK-ENTITY-NAME                PIC X(60).
012200     05  EWK-ENTITY-TYPE-CDE            PIC X(2).
012300     05  EWK-ENTITY-REG-NUMBER          PIC X(12).
012400     05  EWK-ENTITY-JURISDICTION-CDE    PIC X(2).
012500     05  EWK-ENTITY-INCORP-DATE         PIC X(10).
012600     05  EWK-ENTITY-DIRECTOR-CNT        PIC 9(2).
012700     05  EWK-ENTITY-SHAREHOLDER-CNT     PIC 9(2).
012800     05  EWK-ENTITY-SANCTIONED-CDE      PIC X(1).
012900     05  EWK-ENTITY-REPUTATION          PIC S9(1)V9(4).
013000     05  EWK-ENTITY-FIRST-SEEN          PIC X(10).
013100     05  EWK-EXT-CONFIDENCE             PIC 9(1)V9(4).
013200     05  EWK-ENR-CONFIDENCE             PIC 9(1)V9(4).
013300     05  FILLER                        PIC X(7).
013400*    SEE RSL.TIP63 FOR THE FULL FIELD COMMENTARY ON THIS LAYOUT
013500 FD  RSL-RESULT-RECORD
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 313 CHARACTERS.
013800 01  RSL-RESULT-RECORD.
013900     05  RSL-TXN-ID                    PIC X(11).
014000     05  RSL-ENTITY-NAME                PIC X(60).
014100     05  RSL-ENTITY-TYPE-TX             PIC X(22).
014200     05  RSL-SCORE-GROUP.
014300         10  RSL-RISK-SCORE            PIC 9(1)V9(4).
014400         10  RSL-CONFIDENCE            PIC 9(1)V9(4).
014500     05  RSL-SCORE-PAIR-R  REDEFINES RSL-SCORE-GROUP.
014600         10  RSL-SCORE-PAIR   OCCURS 2 TIMES
014700                                       PIC 9(1)V9(4).
014800     05  RSL-ANOMALY-CNT                PIC 9(2).
014900     05  RSL-REASON-TX                  PIC X(200).
015000     05  FILLER                        PIC X(8).
015100 FD  RAB-CONTROL-REPORT
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 132 CHARACTERS.
015400 01  RAB-REPORT-LINE                    PIC X(132).
015500 WORKING-STORAGE SECTION.
015600*****************************************************************
015700*    SWITCHES AND CONTROL TOTALS
015800*****************************************************************
015900 01  RAB-SWITCHES.
016000     05  RAB-RAT-EOF-SWITCH             PIC X(1) VALUE "N".
016100         88  RAB-RAT-EOF                    VALUE "Y".
016200     05  RAB-EWK-EOF-SWITCH             PIC X(1) VALUE "N".
016300         88  RAB-EWK-EOF                    VALUE "Y".
016400     05  FILLER                        PIC X(1).
016500 01  RAB-CONTROL-TOTALS                    COMP.
016600     05  RAB-TXN-READ-CNT               PIC 9(5) VALUE 0.
016700     05  RAB-ENTITY-EXTRACT-CNT         PIC 9(5) VALUE 0.
016800     05  RAB-RESULT-WRITE-CNT           PIC 9(5) VALUE 0.
016900     05  RAB-ANOMALY-DETECT-CNT         PIC 9(5) VALUE 0.
017000     05  RAB-HIGH-RISK-CNT              PIC 9(5) VALUE 0.
017100     05  RAB-GROUP-CNT                  PIC 9(2) VALUE 0.
017200     05  RAB-ANOMALY-CNT                PIC 9(3) VALUE 0.
017300     05  RAB-ENTITY-IX                  PIC 9(2) VALUE 0.
017400     05  RAB-HIST-CNT                   PIC 9(4) VALUE 0.
017500     05  RAB-HIST-SCAN-IX               PIC 9(4) VALUE 0.
017600     05  RAB-HIST-MATCH-IX              PIC 9(4) VALUE 0.
017700     05  FILLER                        PIC X(2) USAGE DISPLAY.
017800 01  RAB-TOTAL-AMOUNT                   PIC S9(11)V99 VALUE 0.
017900 01  RAB-RISK-SCORE-SUM                 PIC S9(9)V9999 VALUE 0.
018000 01  RAB-AVERAGE-RISK-SCORE             PIC 9(1)V9(4) VALUE 0.
018100*****************************************************************
018200*    CURRENT-TRANSACTION WORK AREA
018300*****************************************************************
018400 01  RAB-TXN-WORK.
018500     05  RAB-TXN-ID                    PIC X(11).
018600     05  RAB-TXN-AMOUNT                PIC S9(11)V99.
018700     05  RAB-TXN-CURRENCY-CDE          PIC X(3).
018800     05  RAB-TXN-DATE                  PIC X(10).
018900     05  FILLER                        PIC X(1).
019000*****************************************************************
019100*    ENRICHMENT WORK-FILE READ-AHEAD HOLD AREA
019200*****************************************************************
019300 01  RAB-HOLD-AREA.
019400     05  RAB-HOLD-TXN-ID                PIC X(11).
019500     05  RAB-HOLD-TXN-AMOUNT            PIC S9(11)V99.
019600     05  RAB-HOLD-TXN-CURRENCY-CDE      PIC X(3).
019700     05  RAB-HOLD-TXN-DATE              PIC X(10).
019800     05  RAB-HOLD-ENTITY-NAME           PIC X(60).
019900     05  RAB-HOLD-ENTITY-TYPE-CDE       PIC X(2).
020000     05  RAB-HOLD-ENTITY-REG-NUMBER     PIC X(12).
020100     05  RAB-HOLD-ENTITY-JURISD-CDE     PIC X(2).
020200     05  RAB-HOLD-ENTITY-INCORP-DATE    PIC X(10).
020300     05  RAB-HOLD-ENTITY-DIRECTOR-CNT   PIC 9(2).
020400     05  RAB-HOLD-ENTITY-SHARE-CNT      PIC 9(2).
020500     05  RAB-HOLD-ENTITY-SANCT-CDE      PIC X(1).
020600     05  RAB-HOLD-ENTITY-REPUTATION     PIC S9(1)V9(4).
020700     05  RAB-HOLD-ENTITY-FIRST-SEEN     PIC X(10).
020800     05  RAB-HOLD-ENR-CONFIDENCE        PIC 9(1)V9(4).
020900     05  FILLER                        PIC X(7).
021000*****************************************************************
021100*    PER-TRANSACTION ENTITY GROUP BUFFER
021200*****************************************************************
021300 01  RAB-TXN-GROUP.
021400     05  RAB-GRP-ENTRY OCCURS 30 TIMES.
021500         10  RAB-GRP-ENTITY-NAME        PIC X(60).
021600         10  RAB-GRP-ENTITY-TYPE-CDE    PIC X(2).
021700         10  RAB-GRP-ENTITY-JURISD-CDE  PIC X(2).
021800         10  RAB-GRP-ENTITY-INCORP-DTE  PIC X(10).
021900         10  RAB-GRP-ENTITY-SANCT-CDE   PIC X(1).
022000         10  RAB-GRP-ENTITY-REPUTATION  PIC S9(1)V9(4).
022100         10  RAB-GRP-ENTITY-FIRST-SEEN  PIC X(10).
022200         10  RAB-GRP-ENR-CONFIDENCE     PIC 9(1)V9(4).
022300         10  FILLER                    PIC X(7).
022400*****************************************************************
022500*    SHARED ANOMALY TABLE FOR THE CURRENT TRANSACTION - ANW.TIP67
022600*    GIVES THE FIELD SHAPE OF EACH ENTRY
022700*****************************************************************
022800 01  RAB-ANOMALY-TABLE.
022900     05  RAB-ANOM-ENTRY OCCURS 100 TIMES.
023000         10  RAB-ANOM-TYPE              PIC X(20).
023100         10  RAB-ANOM-SEVERITY          PIC 9(1)V9(4).
023200         10  RAB-ANOM-DESC               PIC X(80).
023300         10  FILLER                    PIC X(4).
023400 01  RAB-NEW-ANOM-TYPE                  PIC X(20).
023500 01  RAB-NEW-ANOM-SEVERITY              PIC 9(1)V9(4).
023600 01  RAB-NEW-ANOM-DESC                  PIC X(80).
023700*****************************************************************
023800*    ENTITY HISTORY TABLE - RUNNING FREQUENCY/VELOCITY COUNTS,
023900*    KEPT FOR THE LIFE OF THE RUN, KEYED BY ENTITY NAME (LINEAR
024000*    SCAN - VOLUMES ARE SMALL ENOUGH THAT A BINARY SEARCH IS NOT
024100*    WORTH THE UPKEEP OF KEEPING THIS TABLE SORTED AS NEW NAMES
024200*    ARRIVE)
024300*****************************************************************
024400 01  RAB-HISTORY-TABLE.
024500     05  RAB-HIST-ENTRY OCCURS 1 TO 5000 TIMES
024600                        DEPENDING ON RAB-HIST-CNT.
024700         10  RAB-HIST-NAME              PIC X(60).
024800         10  RAB-HIST-TXN-CNT           PIC 9(5) COMP.
024900         10  RAB-HIST-AMOUNT-SUM        PIC S9(13)V99.
025000         10  FILLER                    PIC X(4).
025100*****************************************************************
025200*    HIGH-RISK JURISDICTION TABLE - USED BY THE JURISDICTION
025300*    ANOMALY TEST AND THE DESK SCORING SHEET'S GEOGRAPHIC FACTOR
025400*****************************************************************
025500 01  RAB-JURIS-TABLE-LOAD.
025600     05  FILLER              PIC X(7) VALUE "RU08000".
025700     05  FILLER              PIC X(7) VALUE "SY08000".
025800     05  FILLER              PIC X(7) VALUE "CN07000".
025900     05  FILLER              PIC X(7) VALUE "VE07000".
026000     05  FILLER              PIC X(7) VALUE "IR09000".
026100     05  FILLER              PIC X(7) VALUE "MM07000".
026200     05  FILLER              PIC X(7) VALUE "KP09000".
026300     05  FILLER              PIC X(7) VALUE "ZW06000".
026400 01  RAB-JURIS-TABLE  REDEFINES RAB-JURIS-TABLE-LOAD.
026500     05  RAB-JURIS-ENTRY OCCURS 8 TIMES
026600                         INDEXED BY RAB-JURIS-IX.
026700         10  RAB-JURIS-CDE              PIC X(2).
026800         10  RAB-JURIS-RISK             PIC 9V9999.
026900*****************************************************************
027000*    LOW-RISK JURISDICTION TABLE - GENERAL RISK LOOKUP, USED ONLY
027100*    BY THE JURISDICTION ANOMALY TEST
027200*****************************************************************
027300 01  RAB-LOWRISK-TABLE-LOAD.
027400     05  FILLER                        PIC X(2) VALUE "US".
027500     05  FILLER                        PIC X(2) VALUE "GB".
027600     05  FILLER                        PIC X(2) VALUE "DE".
027700     05  FILLER                        PIC X(2) VALUE "FR".
027800     05  FILLER                        PIC X(2) VALUE "CA".
027900 01  RAB-LOWRISK-TABLE  REDEFINES RAB-LOWRISK-TABLE-LOAD.
028000     05  RAB-LOWRISK-ENTRY OCCURS 5 TIMES
028100                           INDEXED BY RAB-LOWRISK-IX
028200                                       PIC X(2).
028300 01  RAB-JURIS-RISK-VALUE               PIC 9V9999.
028400 01  RAB-HIGH-RISK-JURIS-SWITCH         PIC X(1) VALUE "N".
028500     88  RAB-HIGH-RISK-JURIS-YES            VALUE "Y".
028600*****************************************************************
028700*    DATE-ARITHMETIC WORK AREA - 360-DAY YEAR APPROXIMATION
028800*****************************************************************
028900 01  RAB-DAYS-WORK                         COMP.
029000     05  RAB-D-CCYY1                   PIC S9(4) VALUE 0.
029100     05  RAB-D-MM1                     PIC S9(2) VALUE 0.
029200     05  RAB-D-DD1                     PIC S9(2) VALUE 0.
029300     05  RAB-D-CCYY2                   PIC S9(4) VALUE 0.
029400     05  RAB-D-MM2                     PIC S9(2) VALUE 0.
029500     05  RAB-D-DD2                     PIC S9(2) VALUE 0.
029600     05  RAB-DAYS-BETWEEN              PIC S9(7) VALUE 0.
029700     05  FILLER                        PIC X(2) USAGE DISPLAY.
029800*****************************************************************
029900*    DESK SCORING SHEET WORK AREA - ONE FACTOR PER FIELD PLUS
030000*****************************************************************
030100 01  RAB-SCORE-WORK.
030200     05  RAB-TYPE-FACTOR                PIC 9V9999.
030300     05  RAB-SANCTIONS-FACTOR           PIC 9V9999.
030400     05  RAB-REPUTATION-FACTOR          PIC 9V9999.
030500     05  RAB-GEO-FACTOR                 PIC 9V9999.
030600     05  RAB-ANOMALY-FACTOR             PIC 9V9999.
030700     05  RAB-AMOUNT-FACTOR              PIC 9V9999.
030800     05  RAB-AVG-SEVERITY               PIC 9V9999.
030900     05  RAB-SEVERITY-SUM               PIC 9(3)V9999.
031000     05  RAB-COMPOSITE-SCORE            PIC 9V9999.
031100     05  RAB-DIV-RESULT                 PIC S9(9)V99.
031200     05  RAB-DIV-REMAINDER              PIC S9(9)V99.
031300     05  RAB-SCAN-IX                    PIC 9(3) COMP.
031400     05  FILLER                        PIC X(1).
031500 01  RAB-ENTITY-TYPE-TEXT                PIC X(22).
031600*****************************************************************
031700*    REASON TEXT BUILDER WORK AREA
031800*****************************************************************
031900 01  RAB-REASON-WORK.
032000     05  RAB-REASON-TEXT                PIC X(200).
032100     05  RAB-REASON-PTR                 PIC 9(3) COMP.
032200     05  RAB-CLAUSE-TEXT                PIC X(90).
032300     05  RAB-ANY-CLAUSE-SWITCH          PIC X(1).
032400         88  RAB-ANY-CLAUSE-YES             VALUE "Y".
032500     05  FILLER                        PIC X(1).
032600*****************************************************************
032700*    CONTROL TOTALS REPORT LINES
032800*****************************************************************
032900 01  RAB-RPT-TITLE.
033000     05  FILLER  PIC X(45) VALUE
033100         "ENTITY RISK ASSESSMENT BATCH - CONTROL TOTALS".
033200 01  RAB-RPT-RUNDATE.
033300     05  FILLER  PIC X(21) VALUE "RUN DATE:            ".
033400     05  RAB-RPT-RUNDATE-VAL           PIC X(10).
033500 01  RAB-RPT-TXN-READ.
033600     05  FILLER  PIC X(29) VALUE
033700         "TRANSACTIONS READ:           ".
033800     05  RAB-RPT-TXN-READ-VAL          PIC Z,ZZ9.
033900 01  RAB-RPT-ENT-EXT.
034000     05  FILLER  PIC X(29) VALUE
034100         "ENTITIES EXTRACTED:          ".
034200     05  RAB-RPT-ENT-EXT-VAL           PIC Z,ZZ9.
034300 01  RAB-RPT-RES-WRT.
034400     05  FILLER  PIC X(29) VALUE
034500         "RESULTS WRITTEN:             ".
034600     05  RAB-RPT-RES-WRT-VAL           PIC Z,ZZ9.
034700 01  RAB-RPT-ANOM-DET.
034800     05  FILLER  PIC X(29) VALUE
034900         "ANOMALIES DETECTED:          ".
035000     05  RAB-RPT-ANOM-DET-VAL          PIC Z,ZZ9.
035100 01  RAB-RPT-HI-RISK.
035200     05  FILLER  PIC X(29) VALUE
035300         "HIGH-RISK RESULTS:           ".
035400     05  RAB-RPT-HI-RISK-VAL           PIC Z,ZZ9.
035500 01  RAB-RPT-TOT-AMT.
035600     05  FILLER  PIC X(18) VALUE "TOTAL AMOUNT:     ".
035700     05  RAB-RPT-TOT-AMT-VAL
035800                          PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
035900 01  RAB-RPT-AVG-RISK.
036000     05  FILLER  PIC X(29) VALUE
036100         "AVERAGE RISK SCORE:          ".
036200     05  RAB-RPT-AVG-RISK-VAL          PIC 9.9999.
036300*****************************************************************
036400 PROCEDURE DIVISION.
036500*****************************************************************
036600*    0000-MAIN-PROCESS
036700*****************************************************************
036800 0000-MAIN-PROCESS.
036900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
037000     PERFORM 1000-PROCESS-ONE-TXN-GROUP THRU 1000-EXIT
037100         UNTIL RAB-RAT-EOF.
037200     PERFORM 9000-PRINT-CONTROL-REPORT THRU 9000-EXIT.
037300     PERFORM 9100-TERMINATE THRU 9100-EXIT.
037400     STOP RUN.
037500 0100-INITIALIZE.
037600     OPEN INPUT RPM-RUN-PARAMETER.
037700     READ RPM-RUN-PARAMETER
037800         AT END
037900             MOVE SPACES TO RPM-RUN-DATE.
038000     CLOSE RPM-RUN-PARAMETER.
038100     OPEN INPUT RAT-TRANSACTION-RECORD.
038200     OPEN INPUT EWK-ENRICH-WORK.
038300     OPEN OUTPUT RSL-RESULT-RECORD.
038400     OPEN OUTPUT RAB-CONTROL-REPORT.
038500     PERFORM 0120-READ-NEXT-RAT THRU 0120-EXIT.
038600     PERFORM 0110-READ-NEXT-EWK THRU 0110-EXIT.
038700 0100-EXIT.
038800     EXIT.
038900 0110-READ-NEXT-EWK.
039000     READ EWK-ENRICH-WORK
039100         AT END
039200             SET RAB-EWK-EOF TO TRUE
039300             GO TO 0110-EXIT.
039400     MOVE EWK-TXN-ID TO RAB-HOLD-TXN-ID.
039500     MOVE EWK-TXN-AMOUNT TO RAB-HOLD-TXN-AMOUNT.
039600     MOVE EWK-TXN-CURRENCY-CDE TO RAB-HOLD-TXN-CURRENCY-CDE.
039700     MOVE EWK-TXN-DATE TO RAB-HOLD-TXN-DATE.
039800     MOVE EWK-ENTITY-NAME TO RAB-HOLD-ENTITY-NAME.
039900     MOVE EWK-ENTITY-TYPE-CDE TO RAB-HOLD-ENTITY-TYPE-CDE.
040000     MOVE EWK-ENTITY-REG-NUMBER TO RAB-HOLD-ENTITY-REG-NUMBER.
040100     MOVE EWK-ENTITY-JURISDICTION-CDE
040200         TO RAB-HOLD-ENTITY-JURISD-CDE.
040300     MOVE EWK-ENTITY-INCORP-DATE
040400         TO RAB-HOLD-ENTITY-INCORP-DATE.
040500     MOVE EWK-ENTITY-DIRECTOR-CNT
040600         TO RAB-HOLD-ENTITY-DIRECTOR-CNT.
040700     MOVE EWK-ENTITY-SHAREHOLDER-CNT
040800         TO RAB-HOLD-ENTITY-SHARE-CNT.
040900     MOVE EWK-ENTITY-SANCTIONED-CDE
041000         TO RAB-HOLD-ENTITY-SANCT-CDE.
041100     MOVE EWK-ENTITY-REPUTATION TO RAB-HOLD-ENTITY-REPUTATION.
041200     MOVE EWK-ENTITY-FIRST-SEEN TO RAB-HOLD-ENTITY-FIRST-SEEN.
041300     MOVE EWK-ENR-CONFIDENCE TO RAB-HOLD-ENR-CONFIDENCE.
041400 0110-EXIT.
041500     EXIT.
041600 0120-READ-NEXT-RAT.
041700     READ RAT-TRANSACTION-RECORD
041800         AT END
041900             SET RAB-RAT-EOF TO TRUE.
042000 0120-EXIT.
042100     EXIT.
042200*****************************************************************
042300*    1000-PROCESS-ONE-TXN-GROUP - MATCH RAT AGAINST 0-N EWK
042400*    RECORDS SHARING ITS TXN-ID, THEN RUN THE FULL PIPELINE
042500*****************************************************************
042600 1000-PROCESS-ONE-TXN-GROUP.
042700     MOVE RAT-TXN-ID TO RAB-TXN-ID.
042800     MOVE RAT-TXN-AMOUNT TO RAB-TXN-AMOUNT.
042900     MOVE RAT-TXN-CURRENCY-CDE TO RAB-TXN-CURRENCY-CDE.
043000     MOVE RAT-TXN-DATE TO RAB-TXN-DATE.
043100     MOVE 0 TO RAB-GROUP-CNT.
043200     MOVE 0 TO RAB-ANOMALY-CNT.
043300     PERFORM 1010-BUFFER-ONE-ENTITY THRU 1010-EXIT
043400         UNTIL RAB-EWK-EOF
043500         OR RAB-HOLD-TXN-ID NOT = RAB-TXN-ID.
043600     ADD 1 TO RAB-TXN-READ-CNT.
043700     ADD RAB-TXN-AMOUNT TO RAB-TOTAL-AMOUNT.
043800     PERFORM 2000-DETECT-TXN-ANOMALIES THRU 2000-EXIT.
043900     PERFORM 3000-DETECT-ENTITY-ANOMALIES THRU 3000-EXIT.
044000     ADD RAB-ANOMALY-CNT TO RAB-ANOMALY-DETECT-CNT.
044100     PERFORM 4000-SCORE-GROUP-ENTITIES THRU 4000-EXIT.
044200     PERFORM 0120-READ-NEXT-RAT THRU 0120-EXIT.
044300 1000-EXIT.
044400     EXIT.
044500 1010-BUFFER-ONE-ENTITY.
044600     ADD 1 TO RAB-GROUP-CNT.
044700     MOVE RAB-HOLD-ENTITY-NAME
044800         TO RAB-GRP-ENTITY-NAME (RAB-GROUP-CNT).
044900     MOVE RAB-HOLD-ENTITY-TYPE-CDE
045000         TO RAB-GRP-ENTITY-TYPE-CDE (RAB-GROUP-CNT).
045100     MOVE RAB-HOLD-ENTITY-JURISD-CDE
045200         TO RAB-GRP-ENTITY-JURISD-CDE (RAB-GROUP-CNT).
045300     MOVE RAB-HOLD-ENTITY-INCORP-DATE
045400         TO RAB-GRP-ENTITY-INCORP-DTE (RAB-GROUP-CNT).
045500     MOVE RAB-HOLD-ENTITY-SANCT-CDE
045600         TO RAB-GRP-ENTITY-SANCT-CDE (RAB-GROUP-CNT).
045700     MOVE RAB-HOLD-ENTITY-REPUTATION
045800         TO RAB-GRP-ENTITY-REPUTATION (RAB-GROUP-CNT).
045900     MOVE RAB-HOLD-ENTITY-FIRST-SEEN
046000         TO RAB-GRP-ENTITY-FIRST-SEEN (RAB-GROUP-CNT).
046100     MOVE RAB-HOLD-ENR-CONFIDENCE
046200         TO RAB-GRP-ENR-CONFIDENCE (RAB-GROUP-CNT).
046300     ADD 1 TO RAB-ENTITY-EXTRACT-CNT.
046400     PERFORM 0110-READ-NEXT-EWK THRU 0110-EXIT.
046500 1010-EXIT.
046600     EXIT.
046700*****************************************************************
046800*    2000-DETECT-TXN-ANOMALIES - THE LARGE-AMOUNT AND ROUND-
046900*    AMOUNT TESTS, ONCE PER TRANSACTION
047000*****************************************************************
047100 2000-DETECT-TXN-ANOMALIES.
047200     IF RAB-TXN-AMOUNT > 1000000.00
047300         MOVE "LARGE-TRANSACTION" TO RAB-NEW-ANOM-TYPE
047400         MOVE 1.0 TO RAB-NEW-ANOM-SEVERITY
047500         MOVE SPACES TO RAB-NEW-ANOM-DESC
047600         STRING "Large transaction amount: " DELIMITED BY SIZE
047700             RAB-TXN-AMOUNT DELIMITED BY SIZE
047800             INTO RAB-NEW-ANOM-DESC
047900         PERFORM 3900-ADD-ANOMALY-ENTRY THRU 3900-EXIT.
048000     DIVIDE RAB-TXN-AMOUNT BY 1000
048100         GIVING RAB-DIV-RESULT
048200         REMAINDER RAB-DIV-REMAINDER.
048300     IF RAB-DIV-REMAINDER = 0
048400             AND RAB-TXN-AMOUNT > 10000.00
048500         MOVE "ROUND-AMOUNT" TO RAB-NEW-ANOM-TYPE
048600         MOVE .7 TO RAB-NEW-ANOM-SEVERITY
048700         MOVE SPACES TO RAB-NEW-ANOM-DESC
048800         STRING "Round number transaction: " DELIMITED BY SIZE
048900             RAB-TXN-AMOUNT DELIMITED BY SIZE
049000             INTO RAB-NEW-ANOM-DESC
049100         PERFORM 3900-ADD-ANOMALY-ENTRY THRU 3900-EXIT.
049200 2000-EXIT.
049300     EXIT.
049400*****************************************************************
049500*    3000-DETECT-ENTITY-ANOMALIES - THE PER-ENTITY ANOMALY
049600*    TESTS (JURISDICTION, SHELL, RECENTLY-FORMED, FREQUENCY,
049700*    VELOCITY, NEW-ENTITY), ONCE PER BUFFERED ENTITY OF THE
049800*    CURRENT TRANSACTION
049900*****************************************************************
050000 3000-DETECT-ENTITY-ANOMALIES.
050100     MOVE 1 TO RAB-ENTITY-IX.
050200     PERFORM 3005-DETECT-FOR-ONE-ENTITY THRU 3005-EXIT
050300         UNTIL RAB-ENTITY-IX > RAB-GROUP-CNT.
050400 3000-EXIT.
050500     EXIT.
050600 3005-DETECT-FOR-ONE-ENTITY.
050700     PERFORM 3010-UPDATE-ENTITY-HISTORY THRU 3010-EXIT.
050800     PERFORM 3020-CHECK-HIGH-RISK-JURIS THRU 3020-EXIT.
050900     PERFORM 3030-CHECK-SHELL-COMPANY THRU 3030-EXIT.
051000     PERFORM 3040-CHECK-RECENTLY-FORMED THRU 3040-EXIT.
051100     PERFORM 3050-CHECK-HIGH-FREQUENCY THRU 3050-EXIT.
051200     PERFORM 3060-CHECK-HIGH-VELOCITY THRU 3060-EXIT.
051300     PERFORM 3070-CHECK-NEW-ENTITY THRU 3070-EXIT.
051400     ADD 1 TO RAB-ENTITY-IX.
051500 3005-EXIT.
051600     EXIT.
051700*    FIND-OR-INSERT THE CURRENT ENTITY IN THE RUNNING HISTORY
051800*    TABLE, THEN POST THIS TRANSACTION'S COUNT/AMOUNT TO IT -
051900*    THE CURRENT TRANSACTION IS COUNTED BEFORE THE HIGH-
052000*    FREQUENCY TEST BELOW LOOKS AT THE RUNNING COUNT
052100 3010-UPDATE-ENTITY-HISTORY.
052200     PERFORM 3011-FIND-HISTORY-ENTRY THRU 3011-EXIT.
052300     IF RAB-HIST-MATCH-IX = 0
052400         ADD 1 TO RAB-HIST-CNT
052500         MOVE RAB-GRP-ENTITY-NAME (RAB-ENTITY-IX)
052600             TO RAB-HIST-NAME (RAB-HIST-CNT)
052700         MOVE 0 TO RAB-HIST-TXN-CNT (RAB-HIST-CNT)
052800         MOVE 0 TO RAB-HIST-AMOUNT-SUM (RAB-HIST-CNT)
052900         MOVE RAB-HIST-CNT TO RAB-HIST-MATCH-IX.
053000     ADD 1 TO RAB-HIST-TXN-CNT (RAB-HIST-MATCH-IX).
053100     ADD RAB-TXN-AMOUNT
053200         TO RAB-HIST-AMOUNT-SUM (RAB-HIST-MATCH-IX).
053300 3010-EXIT.
053400     EXIT.
053500 3011-FIND-HISTORY-ENTRY.
053600     MOVE 0 TO RAB-HIST-MATCH-IX.
053700     MOVE 1 TO RAB-HIST-SCAN-IX.
053800 3011-LOOP.
053900     IF RAB-HIST-SCAN-IX > RAB-HIST-CNT
054000         GO TO 3011-EXIT.
054100     IF RAB-HIST-NAME (RAB-HIST-SCAN-IX)
054200             = RAB-GRP-ENTITY-NAME (RAB-ENTITY-IX)
054300         MOVE RAB-HIST-SCAN-IX TO RAB-HIST-MATCH-IX
054400         GO TO 3011-EXIT.
054500     ADD 1 TO RAB-HIST-SCAN-IX.
054600     GO TO 3011-LOOP.
054700 3011-EXIT.
054800     EXIT.
054900*    THE JURISDICTION ANOMALY TEST
055000 3020-CHECK-HIGH-RISK-JURIS.
055100     PERFORM 5000-LOOKUP-JURIS-RISK THRU 5000-EXIT.
055200     IF RAB-JURIS-RISK-VALUE > .6
055300         MOVE "HIGH-RISK-JURIS" TO RAB-NEW-ANOM-TYPE
055400         MOVE RAB-JURIS-RISK-VALUE TO RAB-NEW-ANOM-SEVERITY
055500         MOVE SPACES TO RAB-NEW-ANOM-DESC
055600         STRING "Entity in high-risk jurisdiction: "
055700                 DELIMITED BY SIZE
055800             RAB-GRP-ENTITY-JURISD-CDE (RAB-ENTITY-IX)
055900                 DELIMITED BY SIZE
056000             INTO RAB-NEW-ANOM-DESC
056100         PERFORM 3900-ADD-ANOMALY-ENTRY THRU 3900-EXIT.
056200 3020-EXIT.
056300     EXIT.
056400*    THE SHELL-COMPANY TEST
056500 3030-CHECK-SHELL-COMPANY.
056600     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "SH"
056700         MOVE "SHELL-COMPANY" TO RAB-NEW-ANOM-TYPE
056800         MOVE .8 TO RAB-NEW-ANOM-SEVERITY
056900         MOVE SPACES TO RAB-NEW-ANOM-DESC
057000         STRING "Entity appears to be a shell company: "
057100                 DELIMITED BY SIZE
057200             RAB-GRP-ENTITY-NAME (RAB-ENTITY-IX)
057300                 DELIMITED BY SIZE
057400             INTO RAB-NEW-ANOM-DESC
057500         PERFORM 3900-ADD-ANOMALY-ENTRY THRU 3900-EXIT.
057600 3030-EXIT.
057700     EXIT.
057800*    THE RECENTLY-FORMED TEST - 360-DAY-YEAR APPROXIMATION,
057900*    SAME METHOD AS THE NEW-ENTITY TEST BELOW
058000 3040-CHECK-RECENTLY-FORMED.
058100     IF RAB-GRP-ENTITY-INCORP-DTE (RAB-ENTITY-IX) = SPACES
058200         GO TO 3040-EXIT.
058300     MOVE RPM-RUN-DATE-CCYY TO RAB-D-CCYY1.
058400     MOVE RPM-RUN-DATE-MM TO RAB-D-MM1.
058500     MOVE RPM-RUN-DATE-DD TO RAB-D-DD1.
058600     MOVE RAB-GRP-ENTITY-INCORP-DTE (RAB-ENTITY-IX) (1:4)
058700         TO RAB-D-CCYY2.
058800     MOVE RAB-GRP-ENTITY-INCORP-DTE (RAB-ENTITY-IX) (6:2)
058900         TO RAB-D-MM2.
059000     MOVE RAB-GRP-ENTITY-INCORP-DTE (RAB-ENTITY-IX) (9:2)
059100         TO RAB-D-DD2.
059200     PERFORM 5100-CALC-DAYS-BETWEEN THRU 5100-EXIT.
059300     IF RAB-DAYS-BETWEEN < 180
059400         MOVE "RECENTLY-FORMED" TO RAB-NEW-ANOM-TYPE
059500         MOVE .6 TO RAB-NEW-ANOM-SEVERITY
059600         MOVE SPACES TO RAB-NEW-ANOM-DESC
059700         STRING "Recently formed entity: " DELIMITED BY SIZE
059800             RAB-GRP-ENTITY-NAME (RAB-ENTITY-IX)
059900                 DELIMITED BY SIZE
060000             INTO RAB-NEW-ANOM-DESC
060100         PERFORM 3900-ADD-ANOMALY-ENTRY THRU 3900-EXIT.
060200 3040-EXIT.
060300     EXIT.
060400*    THE HIGH-FREQUENCY TEST
060500 3050-CHECK-HIGH-FREQUENCY.
060600     IF RAB-HIST-TXN-CNT (RAB-HIST-MATCH-IX) > 5
060700         MOVE "HIGH-FREQUENCY" TO RAB-NEW-ANOM-TYPE
060800         MOVE .8 TO RAB-NEW-ANOM-SEVERITY
060900         MOVE SPACES TO RAB-NEW-ANOM-DESC
061000         STRING "High transaction frequency for "
061100                 DELIMITED BY SIZE
061200             RAB-GRP-ENTITY-NAME (RAB-ENTITY-IX)
061300                 DELIMITED BY SIZE
061400             INTO RAB-NEW-ANOM-DESC
061500         PERFORM 3900-ADD-ANOMALY-ENTRY THRU 3900-EXIT.
061600 3050-EXIT.
061700     EXIT.
061800*    THE HIGH-VELOCITY TEST
061900 3060-CHECK-HIGH-VELOCITY.
062000     IF RAB-HIST-AMOUNT-SUM (RAB-HIST-MATCH-IX) > 100000.00
062100         MOVE "HIGH-VELOCITY" TO RAB-NEW-ANOM-TYPE
062200         MOVE .8 TO RAB-NEW-ANOM-SEVERITY
062300         MOVE SPACES TO RAB-NEW-ANOM-DESC
062400         STRING "High transaction velocity for "
062500                 DELIMITED BY SIZE
062600             RAB-GRP-ENTITY-NAME (RAB-ENTITY-IX)
062700                 DELIMITED BY SIZE
062800             INTO RAB-NEW-ANOM-DESC
062900         PERFORM 3900-ADD-ANOMALY-ENTRY THRU 3900-EXIT.
063000 3060-EXIT.
063100     EXIT.
063200*    THE NEW-ENTITY TEST
063300 3070-CHECK-NEW-ENTITY.
063400     IF RAB-GRP-ENTITY-FIRST-SEEN (RAB-ENTITY-IX) = SPACES
063500         GO TO 3071-FIRE-NEW-ENTITY.
063600     MOVE RPM-RUN-DATE-CCYY TO RAB-D-CCYY1.
063700     MOVE RPM-RUN-DATE-MM TO RAB-D-MM1.
063800     MOVE RPM-RUN-DATE-DD TO RAB-D-DD1.
063900     MOVE RAB-GRP-ENTITY-FIRST-SEEN (RAB-ENTITY-IX) (1:4)
064000         TO RAB-D-CCYY2.
064100     MOVE RAB-GRP-ENTITY-FIRST-SEEN (RAB-ENTITY-IX) (6:2)
064200         TO RAB-D-MM2.
064300     MOVE RAB-GRP-ENTITY-FIRST-SEEN (RAB-ENTITY-IX) (9:2)
064400         TO RAB-D-DD2.
064500     PERFORM 5100-CALC-DAYS-BETWEEN THRU 5100-EXIT.
064600     IF RAB-DAYS-BETWEEN NOT < 30
064700         GO TO 3070-EXIT.
064800 3071-FIRE-NEW-ENTITY.
064900     MOVE "NEW-ENTITY" TO RAB-NEW-ANOM-TYPE.
065000     MOVE .6 TO RAB-NEW-ANOM-SEVERITY.
065100     MOVE SPACES TO RAB-NEW-ANOM-DESC.
065200     STRING "New entity detected: " DELIMITED BY SIZE
065300             RAB-GRP-ENTITY-NAME (RAB-ENTITY-IX)
065400                 DELIMITED BY SIZE
065500             INTO RAB-NEW-ANOM-DESC.
065600     PERFORM 3900-ADD-ANOMALY-ENTRY THRU 3900-EXIT.
065700 3070-EXIT.
065800     EXIT.
065900*    APPENDS RAB-NEW-ANOM-* TO THE SHARED ANOMALY TABLE FOR THIS
066000*    TRANSACTION - THE COUNTER BELOW IS CARRIED ONE DIGIT WIDER
066100*    THAN THE TWO-DIGIT ENTITY/GROUP COUNTERS SO THIS GUARD CAN
066200*    ACTUALLY STOP ADDS AT THE 100-ENTRY TABLE CEILING, WHICH
066300*    ONE WIRE NARRATIVE HAS NEVER COME CLOSE TO
066400 3900-ADD-ANOMALY-ENTRY.
066500     IF RAB-ANOMALY-CNT NOT < 100
066600         GO TO 3900-EXIT.
066700     ADD 1 TO RAB-ANOMALY-CNT.
066800     MOVE RAB-NEW-ANOM-TYPE
066900         TO RAB-ANOM-TYPE (RAB-ANOMALY-CNT).
067000     MOVE RAB-NEW-ANOM-SEVERITY
067100         TO RAB-ANOM-SEVERITY (RAB-ANOMALY-CNT).
067200     MOVE RAB-NEW-ANOM-DESC
067300         TO RAB-ANOM-DESC (RAB-ANOMALY-CNT).
067400 3900-EXIT.
067500     EXIT.
067600*****************************************************************
067700*    4000-SCORE-GROUP-ENTITIES - RUNS THE DESK SCORING SHEET
067800*    ONCE PER BUFFERED ENTITY, AGAINST THE FULL SHARED ANOMALY
067900*    TABLE
068000*****************************************************************
068100 4000-SCORE-GROUP-ENTITIES.
068200     MOVE 1 TO RAB-ENTITY-IX.
068300     PERFORM 4100-SCORE-ONE-ENTITY THRU 4100-EXIT
068400         UNTIL RAB-ENTITY-IX > RAB-GROUP-CNT.
068500 4000-EXIT.
068600     EXIT.
068700 4100-SCORE-ONE-ENTITY.
068800     PERFORM 4110-CALC-TYPE-FACTOR THRU 4110-EXIT.
068900     PERFORM 4120-CALC-SANCTIONS-FACTOR THRU 4120-EXIT.
069000     PERFORM 4130-CALC-REPUTATION-FACTOR THRU 4130-EXIT.
069100     PERFORM 5000-LOOKUP-JURIS-RISK THRU 5000-EXIT.
069200     PERFORM 4140-CALC-GEOGRAPHIC-FACTOR THRU 4140-EXIT.
069300     PERFORM 4150-CALC-ANOMALY-FACTOR THRU 4150-EXIT.
069400     COMPUTE RAB-COMPOSITE-SCORE ROUNDED =
069500             (RAB-TYPE-FACTOR * .30)
069600           + (RAB-SANCTIONS-FACTOR * .25)
069700           + (RAB-REPUTATION-FACTOR * .20)
069800           + (RAB-ANOMALY-FACTOR * .15)
069900           + (RAB-GEO-FACTOR * .10).
070000     IF RAB-COMPOSITE-SCORE > 1
070100         MOVE 1 TO RAB-COMPOSITE-SCORE.
070200     PERFORM 4200-BUILD-REASON-TEXT THRU 4200-EXIT.
070300     PERFORM 4300-WRITE-RESULT-RECORD THRU 4300-EXIT.
070400     ADD 1 TO RAB-ENTITY-IX.
070500 4100-EXIT.
070600     EXIT.
070700*    ENTITY-TYPE FACTOR
070800 4110-CALC-TYPE-FACTOR.
070900     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "SH"
071000         MOVE .8 TO RAB-TYPE-FACTOR
071100         GO TO 4110-EXIT.
071200     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "FI"
071300         MOVE .6 TO RAB-TYPE-FACTOR
071400         GO TO 4110-EXIT.
071500     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "CO"
071600         MOVE .4 TO RAB-TYPE-FACTOR
071700         GO TO 4110-EXIT.
071800     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "NP"
071900         MOVE .3 TO RAB-TYPE-FACTOR
072000         GO TO 4110-EXIT.
072100     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "GA"
072200         MOVE .2 TO RAB-TYPE-FACTOR
072300         GO TO 4110-EXIT.
072400     MOVE .5 TO RAB-TYPE-FACTOR.
072500 4110-EXIT.
072600     EXIT.
072700*    SANCTIONS FACTOR
072800 4120-CALC-SANCTIONS-FACTOR.
072900     IF RAB-GRP-ENTITY-SANCT-CDE (RAB-ENTITY-IX) = "Y"
073000         MOVE .8 TO RAB-SANCTIONS-FACTOR
073100     ELSE
073200         MOVE 0 TO RAB-SANCTIONS-FACTOR.
073300 4120-EXIT.
073400     EXIT.
073500*    REPUTATION FACTOR
073600 4130-CALC-REPUTATION-FACTOR.
073700     COMPUTE RAB-REPUTATION-FACTOR =
073800         1 - RAB-GRP-ENTITY-REPUTATION (RAB-ENTITY-IX).
073900 4130-EXIT.
074000     EXIT.
074100*    GEOGRAPHIC FACTOR - DELIBERATELY IGNORES THE LOW-RISK/
074200*    OTHER-RISK DISTINCTION THE GENERAL LOOKUP MAKES - ONLY THE
074300*    EIGHT HIGH-RISK CODES GET ANYTHING OTHER THAN THE 0.5
074400*    DEFAULT HERE.  THIS MATCHES THE DESK SCORING SHEET, NOT
074500*    THE JURISDICTION ANOMALY TEST.
074600 4140-CALC-GEOGRAPHIC-FACTOR.
074700     MOVE "N" TO RAB-HIGH-RISK-JURIS-SWITCH.
074800     SET RAB-JURIS-IX TO 1.
074900     SEARCH RAB-JURIS-ENTRY
075000         AT END
075100             MOVE .5 TO RAB-GEO-FACTOR
075200         WHEN RAB-JURIS-CDE (RAB-JURIS-IX)
075300                 = RAB-GRP-ENTITY-JURISD-CDE (RAB-ENTITY-IX)
075400             MOVE RAB-JURIS-RISK (RAB-JURIS-IX)
075500                 TO RAB-GEO-FACTOR
075600             SET RAB-HIGH-RISK-JURIS-YES TO TRUE.
075700 4140-EXIT.
075800     EXIT.
075900*    ANOMALY FACTOR
076000 4150-CALC-ANOMALY-FACTOR.
076100     IF RAB-ANOMALY-CNT = 0
076200         MOVE 0 TO RAB-ANOMALY-FACTOR
076300         GO TO 4150-EXIT.
076400     MOVE 0 TO RAB-SEVERITY-SUM.
076500     MOVE 1 TO RAB-SCAN-IX.
076600     PERFORM 4151-SUM-ONE-SEVERITY THRU 4151-EXIT
076700         UNTIL RAB-SCAN-IX > RAB-ANOMALY-CNT.
076800     COMPUTE RAB-AVG-SEVERITY =
076900         RAB-SEVERITY-SUM / RAB-ANOMALY-CNT.
077000     COMPUTE RAB-AMOUNT-FACTOR = RAB-TXN-AMOUNT / 1000000.
077100     IF RAB-AMOUNT-FACTOR > 1
077200         MOVE 1 TO RAB-AMOUNT-FACTOR.
077300     COMPUTE RAB-ANOMALY-FACTOR =
077400         (RAB-AVG-SEVERITY + RAB-AMOUNT-FACTOR) / 2.
077500 4150-EXIT.
077600     EXIT.
077700 4151-SUM-ONE-SEVERITY.
077800     ADD RAB-ANOM-SEVERITY (RAB-SCAN-IX) TO RAB-SEVERITY-SUM.
077900     ADD 1 TO RAB-SCAN-IX.
078000 4151-EXIT.
078100     EXIT.
078200*****************************************************************
078300*    4200-BUILD-REASON-TEXT - THE REASON TEXT BUILDER
078400*****************************************************************
078500 4200-BUILD-REASON-TEXT.
078600     MOVE SPACES TO RAB-REASON-TEXT.
078700     MOVE 1 TO RAB-REASON-PTR.
078800     MOVE "N" TO RAB-ANY-CLAUSE-SWITCH.
078900     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "SH"
079000         MOVE "Entity is classified as a shell company"
079100             TO RAB-CLAUSE-TEXT
079200         PERFORM 4210-APPEND-REASON-CLAUSE THRU 4210-EXIT
079300     ELSE
079400     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "FI"
079500         MOVE "Entity is a financial intermediary"
079600             TO RAB-CLAUSE-TEXT
079700         PERFORM 4210-APPEND-REASON-CLAUSE THRU 4210-EXIT.
079800     IF RAB-GRP-ENTITY-SANCT-CDE (RAB-ENTITY-IX) = "Y"
079900         MOVE "Entity is on sanctions list" TO RAB-CLAUSE-TEXT
080000         PERFORM 4210-APPEND-REASON-CLAUSE THRU 4210-EXIT.
080100     IF RAB-GRP-ENTITY-REPUTATION (RAB-ENTITY-IX) < .3
080200         MOVE "Entity has poor reputation based on news analysis"
080300             TO RAB-CLAUSE-TEXT
080400         PERFORM 4210-APPEND-REASON-CLAUSE THRU 4210-EXIT.
080500     MOVE 1 TO RAB-SCAN-IX.
080600     PERFORM 4220-APPEND-ONE-ANOMALY THRU 4220-EXIT
080700         UNTIL RAB-SCAN-IX > RAB-ANOMALY-CNT.
080800     IF RAB-HIGH-RISK-JURIS-YES
080900         MOVE SPACES TO RAB-CLAUSE-TEXT
081000         STRING "Entity is based in a high-risk jurisdiction ("
081100                 DELIMITED BY SIZE
081200             RAB-GRP-ENTITY-JURISD-CDE (RAB-ENTITY-IX)
081300                 DELIMITED BY SIZE
081400             ")" DELIMITED BY SIZE
081500             INTO RAB-CLAUSE-TEXT
081600         PERFORM 4210-APPEND-REASON-CLAUSE THRU 4210-EXIT.
081700     IF RAB-ANY-CLAUSE-YES
081800         GO TO 4200-EXIT.
081900     MOVE "Risk score based on standard entity assessment"
082000         TO RAB-CLAUSE-TEXT.
082100     PERFORM 4210-APPEND-REASON-CLAUSE THRU 4210-EXIT.
082200 4200-EXIT.
082300     EXIT.
082400 4210-APPEND-REASON-CLAUSE.
082500     IF RAB-ANY-CLAUSE-YES
082600         STRING " | " DELIMITED BY SIZE
082700             INTO RAB-REASON-TEXT
082800             WITH POINTER RAB-REASON-PTR
082900             ON OVERFLOW GO TO 4210-EXIT.
083000     STRING RAB-CLAUSE-TEXT DELIMITED BY SPACE
083100         INTO RAB-REASON-TEXT
083200         WITH POINTER RAB-REASON-PTR
083300         ON OVERFLOW GO TO 4210-EXIT.
083400     SET RAB-ANY-CLAUSE-YES TO TRUE.
083500 4210-EXIT.
083600     EXIT.
083700 4220-APPEND-ONE-ANOMALY.
083800     MOVE SPACES TO RAB-CLAUSE-TEXT.
083900     STRING "Anomaly detected: " DELIMITED BY SIZE
084000         RAB-ANOM-DESC (RAB-SCAN-IX) DELIMITED BY SIZE
084100         INTO RAB-CLAUSE-TEXT.
084200     PERFORM 4210-APPEND-REASON-CLAUSE THRU 4210-EXIT.
084300     ADD 1 TO RAB-SCAN-IX.
084400 4220-EXIT.
084500     EXIT.
084600*****************************************************************
084700*    4300-WRITE-RESULT-RECORD - WRITES THE RSL-RESULT-RECORD
084800*****************************************************************
084900 4300-WRITE-RESULT-RECORD.
085000     MOVE RAB-TXN-ID TO RSL-TXN-ID.
085100     MOVE RAB-GRP-ENTITY-NAME (RAB-ENTITY-IX) TO RSL-ENTITY-NAME.
085200     PERFORM 4310-SET-ENTITY-TYPE-TEXT THRU 4310-EXIT.
085300     MOVE RAB-ENTITY-TYPE-TEXT TO RSL-ENTITY-TYPE-TX.
085400     MOVE RAB-COMPOSITE-SCORE TO RSL-RISK-SCORE.
085500     MOVE RAB-GRP-ENR-CONFIDENCE (RAB-ENTITY-IX)
085600         TO RSL-CONFIDENCE.
085700     MOVE RAB-ANOMALY-CNT TO RSL-ANOMALY-CNT.
085800     MOVE RAB-REASON-TEXT TO RSL-REASON-TX.
085900     WRITE RSL-RESULT-RECORD.
086000     ADD 1 TO RAB-RESULT-WRITE-CNT.
086100     ADD RAB-COMPOSITE-SCORE TO RAB-RISK-SCORE-SUM.
086200     IF RAB-COMPOSITE-SCORE NOT < .70
086300         ADD 1 TO RAB-HIGH-RISK-CNT.
086400 4300-EXIT.
086500     EXIT.
086600 4310-SET-ENTITY-TYPE-TEXT.
086700     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "CO"
086800         MOVE "Corporation" TO RAB-ENTITY-TYPE-TEXT
086900         GO TO 4310-EXIT.
087000     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "NP"
087100         MOVE "Non-Profit" TO RAB-ENTITY-TYPE-TEXT
087200         GO TO 4310-EXIT.
087300     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "SH"
087400         MOVE "Shell Company" TO RAB-ENTITY-TYPE-TEXT
087500         GO TO 4310-EXIT.
087600     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "GA"
087700         MOVE "Government Agency" TO RAB-ENTITY-TYPE-TEXT
087800         GO TO 4310-EXIT.
087900     IF RAB-GRP-ENTITY-TYPE-CDE (RAB-ENTITY-IX) = "FI"
088000         MOVE "Financial Intermediary" TO RAB-ENTITY-TYPE-TEXT
088100         GO TO 4310-EXIT.
088200     MOVE "Unknown" TO RAB-ENTITY-TYPE-TEXT.
088300 4310-EXIT.
088400     EXIT.
088500*****************************************************************
088600*    5000-LOOKUP-JURIS-RISK - GENERAL JURISDICTION RISK VALUE,
088700*    USED BY THE JURISDICTION ANOMALY TEST.  BLANK=.5, HIGH-
088800*    RISK TABLE VALUE IF LISTED, LOW-RISK TABLE = .2, ANY OTHER
088900*    NON-BLANK = .4
089000*****************************************************************
089100 5000-LOOKUP-JURIS-RISK.
089200     IF RAB-GRP-ENTITY-JURISD-CDE (RAB-ENTITY-IX) = SPACES
089300         MOVE .5 TO RAB-JURIS-RISK-VALUE
089400         GO TO 5000-EXIT.
089500     SET RAB-JURIS-IX TO 1.
089600     SEARCH RAB-JURIS-ENTRY
089700         AT END
089800             GO TO 5010-CHECK-LOWRISK
089900         WHEN RAB-JURIS-CDE (RAB-JURIS-IX)
090000                 = RAB-GRP-ENTITY-JURISD-CDE (RAB-ENTITY-IX)
090100             MOVE RAB-JURIS-RISK (RAB-JURIS-IX)
090200                 TO RAB-JURIS-RISK-VALUE
090300             GO TO 5000-EXIT.
090400 5010-CHECK-LOWRISK.
090500     SET RAB-LOWRISK-IX TO 1.
090600     SEARCH RAB-LOWRISK-ENTRY
090700         AT END
090800             MOVE .4 TO RAB-JURIS-RISK-VALUE
090900             GO TO 5000-EXIT
091000         WHEN RAB-LOWRISK-ENTRY (RAB-LOWRISK-IX)
091100                 = RAB-GRP-ENTITY-JURISD-CDE (RAB-ENTITY-IX)
091200             MOVE .2 TO RAB-JURIS-RISK-VALUE.
091300 5000-EXIT.
091400     EXIT.
091500*****************************************************************
091600*    5100-CALC-DAYS-BETWEEN - 360-DAY-YEAR APPROXIMATION USED
091700*    BY THE RECENTLY-FORMED AND NEW-ENTITY TESTS (RUN DATE
091800*    MINUS THE DATE UNDER TEST)
091900*****************************************************************
092000 5100-CALC-DAYS-BETWEEN.
092100     COMPUTE RAB-DAYS-BETWEEN =
092200         ((RAB-D-CCYY1 - RAB-D-CCYY2) * 360)
092300       + ((RAB-D-MM1 - RAB-D-MM2) * 30)
092400       + (RAB-D-DD1 - RAB-D-DD2).
092500 5100-EXIT.
092600     EXIT.
092700*****************************************************************
092800*    9000-PRINT-CONTROL-REPORT
092900*****************************************************************
093000 9000-PRINT-CONTROL-REPORT.
093100     IF RAB-RESULT-WRITE-CNT = 0
093200         MOVE 0 TO RAB-AVERAGE-RISK-SCORE
093300     ELSE
093400         COMPUTE RAB-AVERAGE-RISK-SCORE ROUNDED =
093500             RAB-RISK-SCORE-SUM / RAB-RESULT-WRITE-CNT.
093600     MOVE RAB-RPT-TITLE TO RAB-REPORT-LINE.
093700     WRITE RAB-REPORT-LINE.
093800     MOVE RPM-RUN-DATE-R TO RAB-RPT-RUNDATE-VAL.
093900     MOVE RAB-RPT-RUNDATE TO RAB-REPORT-LINE.
094000     WRITE RAB-REPORT-LINE.
094100     MOVE RAB-TXN-READ-CNT TO RAB-RPT-TXN-READ-VAL.
094200     MOVE RAB-RPT-TXN-READ TO RAB-REPORT-LINE.
094300     WRITE RAB-REPORT-LINE.
094400     MOVE RAB-ENTITY-EXTRACT-CNT TO RAB-RPT-ENT-EXT-VAL.
094500     MOVE RAB-RPT-ENT-EXT TO RAB-REPORT-LINE.
094600     WRITE RAB-REPORT-LINE.
094700     MOVE RAB-RESULT-WRITE-CNT TO RAB-RPT-RES-WRT-VAL.
094800     MOVE RAB-RPT-RES-WRT TO RAB-REPORT-LINE.
094900     WRITE RAB-REPORT-LINE.
095000     MOVE RAB-ANOMALY-DETECT-CNT TO RAB-RPT-ANOM-DET-VAL.
095100     MOVE RAB-RPT-ANOM-DET TO RAB-REPORT-LINE.
095200     WRITE RAB-REPORT-LINE.
095300     MOVE RAB-HIGH-RISK-CNT TO RAB-RPT-HI-RISK-VAL.
095400     MOVE RAB-RPT-HI-RISK TO RAB-REPORT-LINE.
095500     WRITE RAB-REPORT-LINE.
095600     MOVE RAB-TOTAL-AMOUNT TO RAB-RPT-TOT-AMT-VAL.
095700     MOVE RAB-RPT-TOT-AMT TO RAB-REPORT-LINE.
095800     WRITE RAB-REPORT-LINE.
095900     MOVE RAB-AVERAGE-RISK-SCORE TO RAB-RPT-AVG-RISK-VAL.
096000     MOVE RAB-RPT-AVG-RISK TO RAB-REPORT-LINE.
096100     WRITE RAB-REPORT-LINE.
096200 9000-EXIT.
096300     EXIT.
096400*****************************************************************
096500 9100-TERMINATE.
096600     CLOSE RAT-TRANSACTION-RECORD.
096700     CLOSE EWK-ENRICH-WORK.
096800     CLOSE RSL-RESULT-RECORD.
096900     CLOSE RAB-CONTROL-REPORT.
097000 9100-EXIT.
097100     EXIT.
