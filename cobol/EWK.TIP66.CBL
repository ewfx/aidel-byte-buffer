000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EWK-ENRICH-WORK.
000300 AUTHOR.        R J HAUSER.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  03/28/1987.
000600 DATE-COMPILED. 03/28/1987.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    EWK.TIP66  -  ENTITY ENRICHMENT WORK RECORD
001000*    LAYOUT REFERENCE MEMBER - JOB-STEP HAND-OFF FILE, WRITTEN
001100*    BY ENR.TIP72 (ONE RECORD PER TRANSACTION/ENTITY PAIR, NOW
001200*    CARRYING FULL MASTER ATTRIBUTES) AND READ BY RAB.TIP73.
001300*    NOT RETAINED AFTER A SUCCESSFUL RUN.
001400*****************************************************************
001500*    CHANGE LOG
001600*    DATE       BY    REQUEST    DESCRIPTION
001700*    ---------- ----- ---------- ------------------------------
001800*    03/28/1987 RJH   CR-1046    INITIAL RELEASE
001900*    04/11/1991 KLD   CR-1404    ADDED ENTITY REG NUMBER,
002000*                                 JURISDICTION, INCORP DATE,
002100*                                 DIRECTOR/SHAREHOLDER COUNTS
002200*    05/17/1993 KLD   CR-1605    ADDED SANCTIONED FLAG AND
002300*                                 REPUTATION SCORE
002400*    02/09/1996 WTM   CR-1813    ADDED FIRST-SEEN DATE FOR THE
002500*                                 NEW-ENTITY ANOMALY RULE
002600*    12/03/1998 WTM   CR-1960    YEAR 2000 REVIEW - NO CHANGE
002700*    03/15/2004 SGP   CR-2313    ADDED DATE, REG-NUMBER AND
002800*                                 INCORP-DATE SPLIT REDEFINES,
002900*                                 SAME CONVENTION AS REM.TIP62
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS EWK-NUMERIC-CLASS IS "0" THRU "9"
003600     UPSI-0 ON STATUS IS EWK-TEST-RUN-SWITCH.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT EWK-ENRICH-WORK ASSIGN TO "EWKFILE"
004000         ORGANIZATION IS SEQUENTIAL.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  EWK-ENRICH-WORK
004400     LABEL RECORDS ARE STANDARD
004500     RECORD CONTAINS 160 CHARACTERS.
004600 01  EWK-ENRICH-WORK-RECORD.
004700     05  EWK-TXN-ID                    PIC X(11).
004800     05  EWK-TXN-AMOUNT                PIC S9(11)V99.
004900     05  EWK-TXN-CURRENCY-CDE          PIC X(3).
005000     05  EWK-TXN-DATE                  PIC X(10).
005100*        CCYY-MM-DD BREAKOUT, SAME CONVENTION AS RAT.TIP61 AND
005200*        REM.TIP62 - NOT NEEDED BY RAB.TIP73'S AGING LOGIC, WHICH
005300*        REFERENCE-MODIFIES THE FLAT FIELD DIRECTLY, BUT KEPT SO
005400*        THE HAND-OFF LAYOUT MATCHES THE MASTER IT CAME FROM
005500     05  EWK-TXN-DATE-R  REDEFINES EWK-TXN-DATE.
005600         10  EWK-TXN-DATE-CCYY         PIC X(4).
005700         10  FILLER                    PIC X(1).
005800         10  EWK-TXN-DATE-MM           PIC X(2).
005900         10  FILLER                    PIC X(1).
006000         10  EWK-TXN-DATE-DD           PIC X(2).
006100     05  EWK-ENTITY-NAME                PIC X(60).
006200     05  EWK-ENTITY-TYPE-CDE            PIC X(2).
006300         88  EWK-TYPE-CORPORATION          VALUE "CO".
006400         88  EWK-TYPE-NON-PROFIT           VALUE "NP".
006500         88  EWK-TYPE-SHELL-COMPANY        VALUE "SH".
006600         88  EWK-TYPE-GOVERNMENT-AGENCY    VALUE "GA".
006700         88  EWK-TYPE-FINANCIAL-INTERMED   VALUE "FI".
006800         88  EWK-TYPE-UNKNOWN              VALUE "UN".
006900     05  EWK-ENTITY-REG-NUMBER          PIC X(12).
007000*        SAME COUNTRY-CODE/DIGITS SPLIT AS REM.TIP62
007100     05  EWK-ENTITY-REG-NUMBER-R  REDEFINES EWK-ENTITY-REG-NUMBER.
007200         10  EWK-ENTITY-REG-COUNTRY-CDE  PIC X(2).
007300         10  EWK-ENTITY-REG-DIGITS       PIC X(7).
007400         10  FILLER                    PIC X(3).
007500     05  EWK-ENTITY-JURISDICTION-CDE    PIC X(2).
007600     05  EWK-ENTITY-INCORP-DATE         PIC X(10).
007700*        CCYY-MM-DD BREAKOUT, SAME CONVENTION AS THE TXN-DATE
007800*        REDEFINES ABOVE
007900     05  EWK-ENTITY-INCORP-DATE-R
008000             REDEFINES EWK-ENTITY-INCORP-DATE.
008100         10  EWK-ENTITY-INCORP-CCYY    PIC X(4).
008200         10  FILLER                    PIC X(1).
008300         10  EWK-ENTITY-INCORP-MM      PIC X(2).
008400         10  FILLER                    PIC X(1).
008500         10  EWK-ENTITY-INCORP-DD      PIC X(2).
008600     05  EWK-ENTITY-DIRECTOR-CNT        PIC 9(2).
008700     05  EWK-ENTITY-SHAREHOLDER-CNT     PIC 9(2).
008800     05  EWK-ENTITY-SANCTIONED-CDE      PIC X(1).
008900         88  EWK-ENTITY-IS-SANCTIONED      VALUE "Y".
009000         88  EWK-ENTITY-NOT-SANCTIONED     VALUE "N".
009100     05  EWK-ENTITY-REPUTATION          PIC S9(1)V9(4).
009200     05  EWK-ENTITY-FIRST-SEEN          PIC X(10).
009300     05  EWK-EXT-CONFIDENCE             PIC 9(1)V9(4).
009400     05  EWK-ENR-CONFIDENCE             PIC 9(1)V9(4).
009500     05  FILLER                        PIC X(7).
009600 WORKING-STORAGE SECTION.
009700 77  FILLER                            PIC X(1).
009800 PROCEDURE DIVISION.
009900 8000-LAYOUT-STUB.
010000     STOP RUN.
