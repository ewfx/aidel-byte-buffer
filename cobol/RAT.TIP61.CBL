000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RAT-TRANSACTION-RECORD.
000300 AUTHOR.        R J HAUSER.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  03/14/1987.
000600 DATE-COMPILED. 03/14/1987.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    RAT.TIP61  -  TRANSACTION INPUT RECORD  (TXN-REC)
001000*    LAYOUT REFERENCE MEMBER FOR THE ENTITY RISK ASSESSMENT
001100*    BATCH.  ONE RECORD PER TRANSACTION FED TO THE RISK ENGINE
001200*    JOB STREAM (ENX.TIP71 / ENR.TIP72 / RAB.TIP73).
001300*    FIXED, UNBLOCKED, 157 BYTES.
001400*****************************************************************
001500*    CHANGE LOG
001600*    DATE       BY    REQUEST    DESCRIPTION
001700*    ---------- ----- ---------- ------------------------------
001800*    03/14/1987 RJH   CR-1042    INITIAL RELEASE
001900*    09/02/1988 RJH   CR-1119    ADDED RAT-TXN-CURRENCY-CDE, WAS
002000*                                 ASSUMED USD ON PHASE 1
002100*    11/29/1990 KLD   CR-1387    BROKE RAT-TXN-DATE OUT TO
002200*                                 CCYY/MM/DD SUBFIELDS FOR THE
002300*                                 NEW AGING LOGIC IN RAB.TIP73
002400*    05/17/1993 KLD   CR-1602    RAT-TXN-DESC WIDENED 96 TO 120
002500*                                 PER COMPLIANCE REQUEST - LONGER
002600*                                 WIRE NARRATIVES WERE TRUNCATING
002700*    02/09/1996 WTM   CR-1811    NO CHANGE - REVIEWED FOR
002800*                                 REGULATION REPORTING TIE-OUT
002900*    12/03/1998 WTM   CR-1955    YEAR 2000 REVIEW - RAT-TXN-DATE
003000*                                 SUBFIELDS ALREADY FULL CCYY,
003100*                                 NO WINDOWING USED.  NO CHANGE.
003200*    06/21/2001 SGP   CR-2140    ADDED RAT-TXN-DATE-R REDEFINES
003300*                                 FOR WHOLE-FIELD DATE COMPARES
003400*    08/08/2003 SGP   CR-2266    COMMENT CLEANUP, NO LOGIC CHANGE
003500*    03/15/2004 SGP   CR-2310    ADDED AMOUNT WHOLE/CENTS AND
003600*                                 DESC-SPLIT REDEFINES BELOW FOR
003700*                                 THE EXCEPTION AUDIT TRAIL
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS RAT-NUMERIC-CLASS IS "0" THRU "9"
004400     UPSI-0 ON STATUS IS RAT-TEST-RUN-SWITCH.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RAT-TRANSACTION-RECORD ASSIGN TO "TXNFILE"
004800         ORGANIZATION IS SEQUENTIAL.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  RAT-TRANSACTION-RECORD
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 157 CHARACTERS.
005400 01  RAT-TRANSACTION-RECORD.
005500*        TRANSACTION IDENTIFIER, ASSIGNED BY THE UPSTREAM
005600*        WIRE/ACH/BOOK-TRANSFER CAPTURE SYSTEM
005700     05  RAT-TXN-ID                    PIC X(11).
005800     05  RAT-TXN-AMOUNT                PIC S9(11)V99.
005900*        WHOLE-DOLLAR/CENTS SPLIT USED WHEN THE EXCEPTION AUDIT
006000*        TRAIL PRINTS THE AMOUNT WITHOUT AN ASSUMED DECIMAL POINT
006100     05  RAT-TXN-AMOUNT-R  REDEFINES RAT-TXN-AMOUNT.
006200         10  RAT-TXN-AMOUNT-WHOLE      PIC S9(11).
006300         10  RAT-TXN-AMOUNT-CENTS      PIC 9(2).
006400     05  RAT-TXN-CURRENCY-CDE          PIC X(3).
006500*        TRANSACTION DATE, BROKEN OUT FOR AGING COMPARES -
006600*        SEE RAT-TXN-DATE-R BELOW FOR THE WHOLE-FIELD VIEW
006700     05  RAT-TXN-DATE.
006800         10  RAT-TXN-DATE-CCYY         PIC X(4).
006900         10  FILLER                    PIC X(1) VALUE "-".
007000         10  RAT-TXN-DATE-MM           PIC X(2).
007100         10  FILLER                    PIC X(1) VALUE "-".
007200         10  RAT-TXN-DATE-DD           PIC X(2).
007300     05  RAT-TXN-DATE-R  REDEFINES RAT-TXN-DATE
007400                                       PIC X(10).
007500*        FREE-TEXT NARRATIVE - ENTITY NAMES ARE MINED FROM HERE BY
007600*        ENX.TIP71 - SEE THE NARRATIVE-SCAN LOGIC IN THAT MEMBER'S
007700*        1300/2000/3000 PARAGRAPHS
007800     05  RAT-TXN-DESC                  PIC X(120).
007900*        FIRST/SECOND-HALF SPLIT FOR THE EXCEPTION AUDIT TRAIL,
008000*        WHICH PRINTS THE NARRATIVE ACROSS TWO LISTING COLUMNS
008100     05  RAT-TXN-DESC-R  REDEFINES RAT-TXN-DESC.
008200         10  RAT-TXN-DESC-PART1        PIC X(60).
008300         10  RAT-TXN-DESC-PART2        PIC X(60).
008400 WORKING-STORAGE SECTION.
008500 77  FILLER                            PIC X(1).
008600 PROCEDURE DIVISION.
008700 8000-LAYOUT-STUB.
008800     STOP RUN.
