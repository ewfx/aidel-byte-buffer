000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ANW-ANOMALY-WORK.
000300 AUTHOR.        K L DEVANEY.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  04/11/1991.
000600 DATE-COMPILED. 04/11/1991.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    ANW.TIP67  -  ANOMALY WORK ENTRY
001000*    LAYOUT REFERENCE MEMBER - NOT A FILE.  DOCUMENTS THE SHAPE
001100*    OF THE IN-CORE ANOMALY TABLE BUILT AND CONSUMED ENTIRELY
001200*    WITHIN RAB.TIP73 (SEE RAB-ANOMALY-TABLE IN THAT PROGRAM'S
001300*    WORKING-STORAGE SECTION).  KEPT AS A SEPARATE MEMBER SO THE
001400*    ANOMALY-DESCRIPTION TEXT STAYS IN ONE PLACE FOR THE CASE
001500*    MANAGEMENT UNIT TO REVIEW WITHOUT READING PROCEDURE DIVISION
001600*    CODE.
001700*****************************************************************
001800*    CHANGE LOG
001900*    DATE       BY    REQUEST    DESCRIPTION
002000*    ---------- ----- ---------- ------------------------------
002100*    04/11/1991 KLD   CR-1405    INITIAL RELEASE
002200*    12/03/1998 WTM   CR-1961    YEAR 2000 REVIEW - NO CHANGE
002300*    06/21/2001 SGP   CR-2144    ADDED ANW-TYPE-RECENTLY-FORMED -
002400*                                 WAS SHARING NEW-ENTITY'S CODE.
002500*                                 SPLIT PER COMPLIANCE REVIEW
002600*    08/08/2003 SGP   CR-2269    ADDED ABBREVIATED-CODE, SEVERITY-
002700*                                 SPLIT AND DESC-SPLIT REDEFINES
002800*                                 FOR THE CASE MANAGEMENT SHORT
002900*                                 LISTING
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS ANW-NUMERIC-CLASS IS "0" THRU "9"
003600     UPSI-0 ON STATUS IS ANW-TEST-RUN-SWITCH.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  ANW-ANOMALY-WORK-ENTRY.
004000     05  ANW-ANOM-TYPE                 PIC X(20).
004100         88  ANW-TYPE-LARGE-TRANSACTION
004200                             VALUE "LARGE-TRANSACTION".
004300         88  ANW-TYPE-ROUND-AMOUNT
004400                             VALUE "ROUND-AMOUNT".
004500         88  ANW-TYPE-HIGH-RISK-JURIS
004600                             VALUE "HIGH-RISK-JURIS".
004700         88  ANW-TYPE-SHELL-COMPANY
004800                             VALUE "SHELL-COMPANY".
004900         88  ANW-TYPE-RECENTLY-FORMED
005000                             VALUE "RECENTLY-FORMED".
005100         88  ANW-TYPE-NEW-ENTITY
005200                             VALUE "NEW-ENTITY".
005300         88  ANW-TYPE-HIGH-FREQUENCY
005400                             VALUE "HIGH-FREQUENCY".
005500         88  ANW-TYPE-HIGH-VELOCITY
005600                             VALUE "HIGH-VELOCITY".
005700*        FOUR-BYTE ABBREVIATED-CODE VIEW USED WHEN THE TYPE IS
005800*        KEYED INTO THE CASE MANAGEMENT SHORT-CODE FIELD
005900     05  ANW-ANOM-TYPE-R  REDEFINES ANW-ANOM-TYPE.
006000         10  ANW-ANOM-TYPE-ABBR        PIC X(4).
006100         10  FILLER                    PIC X(16).
006200     05  ANW-ANOM-SEVERITY              PIC 9(1)V9(4).
006300*        WHOLE-NUMBER/DECIMAL SPLIT USED WHEN SEVERITY IS PRINTED
006400*        ON THE CASE MANAGEMENT SHORT LISTING
006500     05  ANW-ANOM-SEVERITY-R  REDEFINES ANW-ANOM-SEVERITY.
006600         10  ANW-ANOM-SEVERITY-WHOLE   PIC 9(1).
006700         10  ANW-ANOM-SEVERITY-DEC     PIC 9(4).
006800     05  ANW-ANOM-DESC                  PIC X(80).
006900*        FIRST/SECOND-HALF SPLIT FOR THE CASE MANAGEMENT SHORT
007000*        LISTING, WHICH PRINTS THE DESCRIPTION ACROSS TWO LINES
007100     05  ANW-ANOM-DESC-R  REDEFINES ANW-ANOM-DESC.
007200         10  ANW-ANOM-DESC-PART1       PIC X(40).
007300         10  ANW-ANOM-DESC-PART2       PIC X(40).
007400     05  FILLER                        PIC X(5).
007500 PROCEDURE DIVISION.
007600 8000-LAYOUT-STUB.
007700     STOP RUN.
