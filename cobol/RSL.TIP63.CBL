000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RSL-RESULT-RECORD.
000300 AUTHOR.        R J HAUSER.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  03/21/1987.
000600 DATE-COMPILED. 03/21/1987.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    RSL.TIP63  -  ANALYSIS RESULT RECORD  (RSLT-REC)
001000*    LAYOUT REFERENCE MEMBER - ONE RECORD PER TRANSACTION/ENTITY
001100*    PAIR, WRITTEN BY RAB.TIP73 TO THE RESULTS FILE FOR PICKUP
001200*    BY THE CASE MANAGEMENT FEED.
001300*    FIXED, UNBLOCKED, 313 BYTES.
001400*****************************************************************
001500*    CHANGE LOG
001600*    DATE       BY    REQUEST    DESCRIPTION
001700*    ---------- ----- ---------- ------------------------------
001800*    03/21/1987 RJH   CR-1044    INITIAL RELEASE
001900*    04/11/1991 KLD   CR-1402    RSLT-REASON WIDENED 120 TO 200
002000*                                 PER COMPLIANCE - CLAUSES WERE
002100*                                 GETTING CUT OFF ON MULTI-
002200*                                 ANOMALY TRANSACTIONS
002300*    05/17/1993 KLD   CR-1604    ADDED RSLT-ANOMALY-CNT
002400*    12/03/1998 WTM   CR-1957    YEAR 2000 REVIEW - NO DATE
002500*                                 FIELDS ON THIS RECORD.  NO
002600*                                 CHANGE REQUIRED.
002700*    06/21/2001 SGP   CR-2142    ADDED PRINT-LINE-SPLIT AND
002800*                                 SCORE-PAIR REDEFINES BELOW FOR
002900*                                 THE NEW EXCEPTION LISTING
003000*    08/08/2003 SGP   CR-2268    COMMENT CLEANUP, NO LOGIC CHANGE
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS RSL-NUMERIC-CLASS IS "0" THRU "9"
003700     UPSI-0 ON STATUS IS RSL-TEST-RUN-SWITCH.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RSL-RESULT-RECORD ASSIGN TO "RSLTFILE"
004100         ORGANIZATION IS SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  RSL-RESULT-RECORD
004500     LABEL RECORDS ARE STANDARD
004600     RECORD CONTAINS 313 CHARACTERS.
004700 01  RSL-RESULT-RECORD.
004800     05  RSL-TXN-ID                    PIC X(11).
004900     05  RSL-ENTITY-NAME                PIC X(60).
005000*        SPLIT VIEW USED BY THE EXCEPTION LISTING WHEN THE FULL
005100*        NAME WILL NOT FIT ON ONE PRINT LINE
005200     05  RSL-ENTITY-NAME-R  REDEFINES RSL-ENTITY-NAME.
005300         10  RSL-ENTITY-NAME-PART1     PIC X(30).
005400         10  RSL-ENTITY-NAME-PART2     PIC X(30).
005500     05  RSL-ENTITY-TYPE-TX             PIC X(22).
005600     05  RSL-SCORE-GROUP.
005700         10  RSL-RISK-SCORE            PIC 9(1)V9(4).
005800         10  RSL-CONFIDENCE            PIC 9(1)V9(4).
005900*        RISK-SCORE/CONFIDENCE TREATED AS A PAIR BY THE COMMON
006000*        SCORE-EDIT ROUTINE IN RAB.TIP73
006100     05  RSL-SCORE-PAIR-R  REDEFINES RSL-SCORE-GROUP.
006200         10  RSL-SCORE-PAIR   OCCURS 2 TIMES
006300                                       PIC 9(1)V9(4).
006400     05  RSL-ANOMALY-CNT                PIC 9(2).
006500     05  RSL-REASON-TX                  PIC X(200).
006600*        FIRST/SECOND-LINE SPLIT FOR THE PRINTED EXCEPTION
006700*        LISTING - REASON CLAUSES RARELY EXCEED 100 BYTES
006800     05  RSL-REASON-TX-R  REDEFINES RSL-REASON-TX.
006900         10  RSL-REASON-LINE1          PIC X(100).
007000         10  RSL-REASON-LINE2          PIC X(100).
007100     05  FILLER                        PIC X(8).
007200 WORKING-STORAGE SECTION.
007300 77  FILLER                            PIC X(1).
007400 PROCEDURE DIVISION.
007500 8000-LAYOUT-STUB.
007600     STOP RUN.
