000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ENR-ENTITY-ENRICH.
000300 AUTHOR.        R J HAUSER.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  04/09/1987.
000600 DATE-COMPILED. 04/09/1987.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    ENR.TIP72  -  ENTITY ENRICHMENT
001000*    SECOND STEP OF THE ENTITY RISK ASSESSMENT BATCH.  LOADS
001100*    THE ENTITY MASTER (REM.TIP62) INTO AN IN-CORE TABLE, THEN
001200*    READS THE EXTRACTION WORK FILE (XWK.TIP65) WRITTEN BY
001300*    ENX.TIP71 AND LOOKS EACH CANDIDATE UP BY EXACT NAME MATCH.
001400*    A HIT PULLS FORWARD THE FULL SET OF KYC/ONBOARDING
001500*    ATTRIBUTES; A MISS FALLS BACK TO THE EXTRACTOR'S OWN
001600*    CLASSIFICATION AND SHOP DEFAULTS.  EITHER WAY THE
001700*    CONFIDENCE FIGURE IS RAISED FOR EVERY PIECE OF CORROBORATING
001800*    EVIDENCE FOUND.  OUTPUT IS THE ENRICHMENT WORK FILE
001900*    (EWK.TIP66) FOR RAB.TIP73.
002000*****************************************************************
002100*    CHANGE LOG
002200*    DATE       BY    REQUEST    DESCRIPTION
002300*    ---------- ----- ---------- ------------------------------
002400*    04/09/1987 RJH   CR-1048    INITIAL RELEASE - MASTER LOADED
002500*                                 AND SCANNED TOP TO BOTTOM, NO
002600*                                 BINARY SEARCH YET (VOLUMES WERE
002700*                                 SMALL)
002800*    09/02/1988 RJH   CR-1122    MASTER LOAD NOW ALSO CARRIES
002900*                                 REG NUMBER FORWARD
003000*    11/29/1990 KLD   CR-1390    SWITCHED THE LOOKUP TO SEARCH
003100*                                 ALL (MASTER IS KEPT SORTED BY
003200*                                 THE ONBOARDING UNIT) - CUT THE
003300*                                 STEP'S RUN TIME BY MORE THAN
003400*                                 HALF ON THE YEAR-END VOLUME
003500*    05/17/1993 KLD   CR-1607    ADDED SANCTIONED/REPUTATION
003600*                                 CARRY-FORWARD AND THE CONFIDENCE
003700*                                 BUMP FOR EACH EVIDENCE FIELD
003800*                                 PRESENT ON THE MASTER RECORD
003900*    02/09/1996 WTM   CR-1815    ADDED FIRST-SEEN CARRY-FORWARD
004000*    12/03/1998 WTM   CR-1963    YEAR 2000 REVIEW - DATES CARRIED
004100*                                 AS TEXT, NOT COMPARED HERE.  NO
004200*                                 CHANGE REQUIRED.
004300*    06/21/2001 SGP   CR-2145    RAISED THE MASTER TABLE CEILING
004400*                                 FROM 1000 TO 3000 ENTRIES
004500*    08/08/2003 SGP   CR-2270    COMMENT CLEANUP, NO LOGIC CHANGE
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ENR-NUMERIC-CLASS IS "0" THRU "9"
005200     UPSI-0 ON STATUS IS ENR-TEST-RUN-SWITCH.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT REM-ENTITY-MASTER ASSIGN TO "ENTMSTR"
005600         ORGANIZATION IS SEQUENTIAL.
005700     SELECT XWK-EXTRACT-WORK ASSIGN TO "XWKFILE"
005800         ORGANIZATION IS SEQUENTIAL.
005900     SELECT EWK-ENRICH-WORK ASSIGN TO "EWKFILE"
006000         ORGANIZATION IS SEQUENTIAL.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*    SEE REM.TIP62 FOR THE FULL FIELD COMMENTARY ON THIS LAYOUT
006400 FD  REM-ENTITY-MASTER
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 115 CHARACTERS.
006700 01  REM-ENTITY-MASTER-RECORD.
006800     05  REM-ENT-NAME                  PIC X(60).
006900     05  REM-ENT-TYPE-CDE              PIC X(2).
007000     05  REM-ENT-REG-NUMBER             PIC X(12).
007100     05  REM-ENT-JURISDICTION-CDE       PIC X(2).
007200     05  REM-ENT-INCORP-DATE            PIC X(10).
007300     05  REM-ENT-DIRECTOR-CNT           PIC 9(2).
007400     05  REM-ENT-SHAREHOLDER-CNT        PIC 9(2).
007500     05  REM-ENT-SANCTIONED-CDE         PIC X(1).
007600     05  REM-ENT-REPUTATION             PIC S9(1)V9(4).
007700     05  REM-ENT-FIRST-SEEN             PIC X(10).
007800     05  FILLER                        PIC X(9).
007900*    SEE XWK.TIP65 FOR THE FULL FIELD COMMENTARY ON THIS LAYOUT
008000 FD  XWK-EXTRACT-WORK
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 110 CHARACTERS.
008300 01  XWK-EXTRACT-WORK-RECORD.
008400     05  XWK-TXN-ID                    PIC X(11).
008500     05  XWK-TXN-AMOUNT                PIC S9(11)V99.
008600     05  XWK-TXN-CURRENCY-CDE          PIC X(3).
008700     05  XWK-TXN-DATE                  PIC X(10).
008800     05  XWK-ENTITY-NAME                PIC X(60).
008900     05  XWK-ENTITY-TYPE-CDE            PIC X(2).
009000     05  XWK-EXT-CONFIDENCE              PIC 9(1)V9(4).
009100     05  FILLER                        PIC X(6).
009200*    SEE EWK.TIP66 FOR THE FULL FIELD COMMENTARY ON THIS LAYOUT
009300 FD  EWK-ENRICH-WORK
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 160 CHARACTERS.
009600 01  EWK-ENRICH-WORK-RECORD.
009700     05  EWK-TXN-ID                    PIC X(11).
009800     05  EWK-TXN-AMOUNT                PIC S9(11)V99.
009900     05  EWK-TXN-CURRENCY-CDE          PIC X(3).
010000     05  EWK-TXN-DATE                  PIC X(10).
010100     05  EWK-ENTITY-NAME                PIC X(60).
010200     05  EWK-ENTITY-TYPE-CDE            PIC X(2).
010300     05  EWK-ENTITY-REG-NUMBER          PIC X(12).
010400     05  EWK-ENTITY-JURISDICTION-CDE    PIC X(2).
010500     05  EWK-ENTITY-INCORP-DATE         PIC X(10).
010600     05  EWK-ENTITY-DIRECTOR-CNT        PIC 9(2).
010700     05  EWK-ENTITY-SHAREHOLDER-CNT     PIC 9(2).
010800     05  EWK-ENTITY-SANCTIONED-CDE      PIC X(1).
010900     05  EWK-ENTITY-REPUTATION          PIC S9(1)V9(4).
011000     05  EWK-ENTITY-FIRST-SEEN          PIC X(10).
011100     05  EWK-EXT-CONFIDENCE             PIC 9(1)V9(4).
011200     05  EWK-ENR-CONFIDENCE             PIC 9(1)V9(4).
011300     05  FILLER                        PIC X(7).
011400 WORKING-STORAGE SECTION.
011500*****************************************************************
011600*    SWITCHES AND COUNTERS
011700*****************************************************************
011800 01  ENR-SWITCHES.
011900     05  ENR-MASTER-EOF-SWITCH         PIC X(1) VALUE "N".
012000         88  ENR-MASTER-EOF                VALUE "Y".
012100     05  ENR-XWK-EOF-SWITCH            PIC X(1) VALUE "N".
012200         88  ENR-XWK-EOF                   VALUE "Y".
012300     05  ENR-HIT-SWITCH                PIC X(1) VALUE "N".
012400         88  ENR-MASTER-HIT                VALUE "Y".
012500     05  FILLER                        PIC X(1).
012600 01  ENR-COUNTERS                          COMP.
012700     05  ENR-MASTER-LOAD-CNT           PIC 9(4) VALUE 0.
012800     05  ENR-MASTER-CNT                PIC 9(4) VALUE 0.
012900     05  ENR-MASTER-IX                 PIC 9(4) VALUE 0.
013000     05  ENR-RECORD-READ-CNT           PIC 9(7) VALUE 0.
013100     05  ENR-RECORD-WRITE-CNT          PIC 9(7) VALUE 0.
013200     05  FILLER                        PIC X(2) USAGE DISPLAY.
013300*****************************************************************
013400*    CONFIDENCE WORK AREA - ENRICHMENT CONFIDENCE RESCORE
013500*****************************************************************
013600 01  ENR-CONFIDENCE-WORK               PIC 9(1)V9(4).
013700 01  ENR-CONFIDENCE-DISPLAY-R  REDEFINES ENR-CONFIDENCE-WORK
013800                                       PIC 9V9999.
013900*****************************************************************
014000*    ENTITY MASTER TABLE - LOADED ONCE FROM REM.TIP62, SORTED
014100*    ASCENDING ON NAME BY THE ONBOARDING UNIT, BINARY-SEARCHED
014200*    BELOW (CR-1390)
014300*****************************************************************
014400 01  ENR-MASTER-TABLE.
014500     05  ENR-MASTER-ENTRY OCCURS 1 TO 3000 TIMES
014600                          DEPENDING ON ENR-MASTER-CNT
014700                          ASCENDING KEY IS ENR-MSTR-NAME
014800                          INDEXED BY ENR-MSTR-IX.
014900         10  ENR-MSTR-NAME              PIC X(60).
015000         10  ENR-MSTR-TYPE-CDE          PIC X(2).
015100         10  ENR-MSTR-REG-NUMBER        PIC X(12).
015200         10  ENR-MSTR-REG-NUMBER-R  REDEFINES
015300                 ENR-MSTR-REG-NUMBER.
015400             15  ENR-MSTR-REG-COUNTRY-CDE  PIC X(2).
015500             15  FILLER                    PIC X(10).
015600         10  ENR-MSTR-JURISDICTION-CDE  PIC X(2).
015700         10  ENR-MSTR-INCORP-DATE       PIC X(10).
015800         10  ENR-MSTR-INCORP-DATE-R  REDEFINES
015900                 ENR-MSTR-INCORP-DATE.
016000             15  ENR-MSTR-INCORP-CCYY      PIC X(4).
016100             15  FILLER                    PIC X(1).
016200             15  ENR-MSTR-INCORP-MM        PIC X(2).
016300             15  FILLER                    PIC X(1).
016400             15  ENR-MSTR-INCORP-DD        PIC X(2).
016500         10  ENR-MSTR-DIRECTOR-CNT      PIC 9(2).
016600         10  ENR-MSTR-SHAREHOLDER-CNT   PIC 9(2).
016700         10  ENR-MSTR-SANCTIONED-CDE    PIC X(1).
016800         10  ENR-MSTR-REPUTATION        PIC S9(1)V9(4).
016900         10  ENR-MSTR-FIRST-SEEN        PIC X(10).
017000*****************************************************************
017100 PROCEDURE DIVISION.
017200*****************************************************************
017300*    0000-MAIN-PROCESS
017400*****************************************************************
017500 0000-MAIN-PROCESS.
017600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
017700     PERFORM 0200-LOAD-ONE-MASTER-RECORD THRU 0200-EXIT
017800         UNTIL ENR-MASTER-EOF.
017900     CLOSE REM-ENTITY-MASTER.
018000     PERFORM 1000-PROCESS-ONE-XWK-RECORD THRU 1000-EXIT
018100         UNTIL ENR-XWK-EOF.
018200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018300     STOP RUN.
018400 0100-INITIALIZE.
018500     OPEN INPUT REM-ENTITY-MASTER.
018600     OPEN INPUT XWK-EXTRACT-WORK.
018700     OPEN OUTPUT EWK-ENRICH-WORK.
018800 0100-EXIT.
018900     EXIT.
019000*****************************************************************
019100*    0200-LOAD-ONE-MASTER-RECORD - BUILD THE IN-CORE TABLE
019200*****************************************************************
019300 0200-LOAD-ONE-MASTER-RECORD.
019400     READ REM-ENTITY-MASTER
019500         AT END
019600             SET ENR-MASTER-EOF TO TRUE
019700             GO TO 0200-EXIT.
019800     ADD 1 TO ENR-MASTER-LOAD-CNT.
019900     ADD 1 TO ENR-MASTER-CNT.
020000     MOVE REM-ENT-NAME
020100         TO ENR-MSTR-NAME (ENR-MASTER-CNT).
020200     MOVE REM-ENT-TYPE-CDE
020300         TO ENR-MSTR-TYPE-CDE (ENR-MASTER-CNT).
020400     MOVE REM-ENT-REG-NUMBER
020500         TO ENR-MSTR-REG-NUMBER (ENR-MASTER-CNT).
020600     MOVE REM-ENT-JURISDICTION-CDE
020700         TO ENR-MSTR-JURISDICTION-CDE (ENR-MASTER-CNT).
020800     MOVE REM-ENT-INCORP-DATE
020900         TO ENR-MSTR-INCORP-DATE (ENR-MASTER-CNT).
021000     MOVE REM-ENT-DIRECTOR-CNT
021100         TO ENR-MSTR-DIRECTOR-CNT (ENR-MASTER-CNT).
021200     MOVE REM-ENT-SHAREHOLDER-CNT
021300         TO ENR-MSTR-SHAREHOLDER-CNT (ENR-MASTER-CNT).
021400     MOVE REM-ENT-SANCTIONED-CDE
021500         TO ENR-MSTR-SANCTIONED-CDE (ENR-MASTER-CNT).
021600     MOVE REM-ENT-REPUTATION
021700         TO ENR-MSTR-REPUTATION (ENR-MASTER-CNT).
021800     MOVE REM-ENT-FIRST-SEEN
021900         TO ENR-MSTR-FIRST-SEEN (ENR-MASTER-CNT).
022000 0200-EXIT.
022100     EXIT.
022200*****************************************************************
022300*    1000-PROCESS-ONE-XWK-RECORD - LOOKUP, ENRICH, SCORE, WRITE
022400*****************************************************************
022500 1000-PROCESS-ONE-XWK-RECORD.
022600     READ XWK-EXTRACT-WORK
022700         AT END
022800             SET ENR-XWK-EOF TO TRUE
022900             GO TO 1000-EXIT.
023000     ADD 1 TO ENR-RECORD-READ-CNT.
023100     MOVE XWK-TXN-ID TO EWK-TXN-ID.
023200     MOVE XWK-TXN-AMOUNT TO EWK-TXN-AMOUNT.
023300     MOVE XWK-TXN-CURRENCY-CDE TO EWK-TXN-CURRENCY-CDE.
023400     MOVE XWK-TXN-DATE TO EWK-TXN-DATE.
023500     MOVE XWK-ENTITY-NAME TO EWK-ENTITY-NAME.
023600     MOVE XWK-EXT-CONFIDENCE TO EWK-EXT-CONFIDENCE.
023700     PERFORM 2000-LOOKUP-MASTER THRU 2000-EXIT.
023800     PERFORM 3000-SCORE-CONFIDENCE THRU 3000-EXIT.
023900     PERFORM 4000-WRITE-ENRICH-RECORD THRU 4000-EXIT.
024000 1000-EXIT.
024100     EXIT.
024200*****************************************************************
024300*    2000-LOOKUP-MASTER - EXACT NAME MATCH, BINARY SEARCH
024400*****************************************************************
024500 2000-LOOKUP-MASTER.
024600     SET ENR-MASTER-HIT TO FALSE.
024700     SET ENR-MSTR-IX TO 1.
024800     IF ENR-MASTER-CNT = 0
024900         GO TO 2010-NOT-FOUND.
025000     SEARCH ALL ENR-MASTER-ENTRY
025100         AT END
025200             GO TO 2010-NOT-FOUND
025300         WHEN ENR-MSTR-NAME (ENR-MSTR-IX) = XWK-ENTITY-NAME
025400             GO TO 2020-FOUND.
025500 2010-NOT-FOUND.
025600     MOVE XWK-ENTITY-TYPE-CDE TO EWK-ENTITY-TYPE-CDE.
025700     MOVE "N" TO EWK-ENTITY-SANCTIONED-CDE.
025800     MOVE .5 TO EWK-ENTITY-REPUTATION.
025900     MOVE SPACES TO EWK-ENTITY-REG-NUMBER.
026000     MOVE SPACES TO EWK-ENTITY-JURISDICTION-CDE.
026100     MOVE SPACES TO EWK-ENTITY-INCORP-DATE.
026200     MOVE SPACES TO EWK-ENTITY-FIRST-SEEN.
026300     MOVE 0 TO EWK-ENTITY-DIRECTOR-CNT.
026400     MOVE 0 TO EWK-ENTITY-SHAREHOLDER-CNT.
026500     GO TO 2000-EXIT.
026600 2020-FOUND.
026700     SET ENR-MASTER-HIT TO TRUE.
026800     MOVE ENR-MSTR-TYPE-CDE (ENR-MSTR-IX)
026900         TO EWK-ENTITY-TYPE-CDE.
027000     MOVE ENR-MSTR-REG-NUMBER (ENR-MSTR-IX)
027100         TO EWK-ENTITY-REG-NUMBER.
027200     MOVE ENR-MSTR-JURISDICTION-CDE (ENR-MSTR-IX)
027300         TO EWK-ENTITY-JURISDICTION-CDE.
027400     MOVE ENR-MSTR-INCORP-DATE (ENR-MSTR-IX)
027500         TO EWK-ENTITY-INCORP-DATE.
027600     MOVE ENR-MSTR-DIRECTOR-CNT (ENR-MSTR-IX)
027700         TO EWK-ENTITY-DIRECTOR-CNT.
027800     MOVE ENR-MSTR-SHAREHOLDER-CNT (ENR-MSTR-IX)
027900         TO EWK-ENTITY-SHAREHOLDER-CNT.
028000     MOVE ENR-MSTR-SANCTIONED-CDE (ENR-MSTR-IX)
028100         TO EWK-ENTITY-SANCTIONED-CDE.
028200     MOVE ENR-MSTR-REPUTATION (ENR-MSTR-IX)
028300         TO EWK-ENTITY-REPUTATION.
028400     MOVE ENR-MSTR-FIRST-SEEN (ENR-MSTR-IX)
028500         TO EWK-ENTITY-FIRST-SEEN.
028600 2000-EXIT.
028700     EXIT.
028800*****************************************************************
028900*    3000-SCORE-CONFIDENCE - ENRICHMENT CONFIDENCE RESCORE
029000*****************************************************************
029100 3000-SCORE-CONFIDENCE.
029200     MOVE XWK-EXT-CONFIDENCE TO ENR-CONFIDENCE-WORK.
029300     IF ENR-MASTER-HIT
029400         ADD .1 TO ENR-CONFIDENCE-WORK.
029500     IF EWK-ENTITY-REG-NUMBER NOT = SPACES
029600         ADD .1 TO ENR-CONFIDENCE-WORK.
029700     IF EWK-ENTITY-JURISDICTION-CDE NOT = SPACES
029800         ADD .1 TO ENR-CONFIDENCE-WORK.
029900     IF EWK-ENTITY-INCORP-DATE NOT = SPACES
030000         ADD .1 TO ENR-CONFIDENCE-WORK.
030100     IF EWK-ENTITY-DIRECTOR-CNT > 0
030200         ADD .1 TO ENR-CONFIDENCE-WORK.
030300     IF EWK-ENTITY-SHAREHOLDER-CNT > 0
030400         ADD .1 TO ENR-CONFIDENCE-WORK.
030500     IF ENR-CONFIDENCE-WORK > 1
030600         MOVE 1 TO ENR-CONFIDENCE-WORK.
030700     MOVE ENR-CONFIDENCE-WORK TO EWK-ENR-CONFIDENCE.
030800 3000-EXIT.
030900     EXIT.
031000*****************************************************************
031100*    4000-WRITE-ENRICH-RECORD
031200*****************************************************************
031300 4000-WRITE-ENRICH-RECORD.
031400     WRITE EWK-ENRICH-WORK-RECORD.
031500     ADD 1 TO ENR-RECORD-WRITE-CNT.
031600 4000-EXIT.
031700     EXIT.
031800*****************************************************************
031900 9000-TERMINATE.
032000     CLOSE XWK-EXTRACT-WORK.
032100     CLOSE EWK-ENRICH-WORK.
032200 9000-EXIT.
032300     EXIT.
