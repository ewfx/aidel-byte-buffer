000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RPM-RUN-PARAMETER.
000300 AUTHOR.        K L DEVANEY.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  04/11/1991.
000600 DATE-COMPILED. 04/11/1991.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    RPM.TIP64  -  RUN PARAMETER RECORD
001000*    LAYOUT REFERENCE MEMBER - ONE RECORD, SUPPLIES THE BATCH
001100*    RUN DATE TO RAB.TIP73 SO REPEATED RUNS OF A GIVEN NIGHT'S
001200*    WORK REPRODUCE IDENTICAL AGING/ANOMALY RESULTS REGARDLESS
001300*    OF WHEN THE JOB IS RESTARTED.
001400*    FIXED, UNBLOCKED, 10 BYTES MINIMUM.
001500*****************************************************************
001600*    CHANGE LOG
001700*    DATE       BY    REQUEST    DESCRIPTION
001800*    ---------- ----- ---------- ------------------------------
001900*    04/11/1991 KLD   CR-1403    INITIAL RELEASE - REPLACES THE
002000*                                 OLD PRACTICE OF READING THE
002100*                                 SYSTEM CLOCK FOR AGING TESTS
002200*    12/03/1998 WTM   CR-1958    YEAR 2000 REVIEW - RUN DATE IS
002300*                                 FULL CCYY-MM-DD.  NO CHANGE.
002400*    06/21/2001 SGP   CR-2143    ADDED WHOLE-FIELD REDEFINES
002500*    03/15/2004 SGP   CR-2311    ADDED NUMERIC-VIEW REDEFINES FOR
002600*                                 CCYY AND DD - WHOLE-FIELD
002700*                                 REDEFINES REMAINS PRIMARY VIEW
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS RPM-NUMERIC-CLASS IS "0" THRU "9"
003400     UPSI-0 ON STATUS IS RPM-TEST-RUN-SWITCH.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT RPM-RUN-PARAMETER ASSIGN TO "RUNPARM"
003800         ORGANIZATION IS SEQUENTIAL.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  RPM-RUN-PARAMETER
004200     LABEL RECORDS ARE STANDARD
004300     RECORD CONTAINS 10 CHARACTERS.
004400 01  RPM-RUN-PARAMETER-RECORD.
004500     05  RPM-RUN-DATE.
004600         10  RPM-RUN-DATE-CCYY         PIC X(4).
004700*            NUMERIC VIEW FOR YEAR-VS-YEAR AGING COMPARES IN
004800*            RAB.TIP73, AVOIDS A REDEFINES-EVERY-CALL MOVE
004900         10  RPM-RUN-DATE-CCYY-R  REDEFINES RPM-RUN-DATE-CCYY
005000                                       PIC 9(4).
005100         10  FILLER                    PIC X(1) VALUE "-".
005200         10  RPM-RUN-DATE-MM           PIC X(2).
005300         10  FILLER                    PIC X(1) VALUE "-".
005400         10  RPM-RUN-DATE-DD           PIC X(2).
005500*            NUMERIC VIEW, SAME REASON AS THE CCYY REDEFINES ABOVE
005600         10  RPM-RUN-DATE-DD-R  REDEFINES RPM-RUN-DATE-DD
005700                                       PIC 9(2).
005800     05  RPM-RUN-DATE-R  REDEFINES RPM-RUN-DATE
005900                                       PIC X(10).
006000 WORKING-STORAGE SECTION.
006100 77  FILLER                            PIC X(1).
006200 PROCEDURE DIVISION.
006300 8000-LAYOUT-STUB.
006400     STOP RUN.
