000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    REM-ENTITY-MASTER.
000300 AUTHOR.        R J HAUSER.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  03/14/1987.
000600 DATE-COMPILED. 03/14/1987.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    REM.TIP62  -  ENTITY MASTER RECORD  (ENT-REC)
001000*    LAYOUT REFERENCE MEMBER - ENRICHMENT SOURCE FOR THE ENTITY
001100*    RISK ASSESSMENT BATCH.  MAINTAINED BY THE KYC/ONBOARDING
001200*    UNIT, SORTED ASCENDING ON ENT-NAME, LOADED INTO AN IN-CORE
001300*    TABLE AND BINARY-SEARCHED BY ENR.TIP72.
001400*    FIXED, UNBLOCKED, 115 BYTES.
001500*****************************************************************
001600*    CHANGE LOG
001700*    DATE       BY    REQUEST    DESCRIPTION
001800*    ---------- ----- ---------- ------------------------------
001900*    03/14/1987 RJH   CR-1043    INITIAL RELEASE
002000*    09/02/1988 RJH   CR-1120    ADDED ENT-REG-NUMBER
002100*    04/11/1991 KLD   CR-1401    ADDED ENT-DIRECTOR-CNT AND
002200*                                 ENT-SHAREHOLDER-CNT PER LEGAL
002300*    05/17/1993 KLD   CR-1603    ADDED ENT-SANCTIONED, ENT-
002400*                                 REPUTATION FOR NEW SCORING PASS
002500*    02/09/1996 WTM   CR-1812    ADDED ENT-FIRST-SEEN
002600*    12/03/1998 WTM   CR-1956    YEAR 2000 REVIEW - ENT-INCORP-
002700*                                 DATE AND ENT-FIRST-SEEN ALREADY
002800*                                 FULL CCYY.  NO CHANGE.
002900*    06/21/2001 SGP   CR-2141    ADDED WHOLE-FIELD DATE AND
003000*                                 COUNTRY-CODE REDEFINES BELOW
003100*    08/08/2003 SGP   CR-2267    COMMENT CLEANUP, NO LOGIC CHANGE
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS REM-NUMERIC-CLASS IS "0" THRU "9"
003800     UPSI-0 ON STATUS IS REM-TEST-RUN-SWITCH.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT REM-ENTITY-MASTER ASSIGN TO "ENTMSTR"
004200         ORGANIZATION IS SEQUENTIAL.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  REM-ENTITY-MASTER
004600     LABEL RECORDS ARE STANDARD
004700     RECORD CONTAINS 115 CHARACTERS.
004800 01  REM-ENTITY-MASTER-RECORD.
004900*        LOOKUP KEY - EXACT MATCH, CASE AS FILED
005000     05  REM-ENT-NAME                  PIC X(60).
005100     05  REM-ENT-TYPE-CDE              PIC X(2).
005200         88  REM-TYPE-CORPORATION          VALUE "CO".
005300         88  REM-TYPE-NON-PROFIT           VALUE "NP".
005400         88  REM-TYPE-SHELL-COMPANY        VALUE "SH".
005500         88  REM-TYPE-GOVERNMENT-AGENCY    VALUE "GA".
005600         88  REM-TYPE-FINANCIAL-INTERMED   VALUE "FI".
005700         88  REM-TYPE-UNKNOWN              VALUE "UN".
005800     05  REM-ENT-REG-NUMBER             PIC X(12).
005900     05  REM-ENT-REG-NUMBER-R  REDEFINES REM-ENT-REG-NUMBER.
006000         10  REM-ENT-REG-COUNTRY-CDE    PIC X(2).
006100         10  REM-ENT-REG-DIGITS         PIC X(7).
006200         10  FILLER                    PIC X(3).
006300     05  REM-ENT-JURISDICTION-CDE       PIC X(2).
006400     05  REM-ENT-INCORP-DATE.
006500         10  REM-ENT-INCORP-CCYY        PIC X(4).
006600         10  FILLER                    PIC X(1) VALUE "-".
006700         10  REM-ENT-INCORP-MM          PIC X(2).
006800         10  FILLER                    PIC X(1) VALUE "-".
006900         10  REM-ENT-INCORP-DD          PIC X(2).
007000     05  REM-ENT-INCORP-DATE-R  REDEFINES REM-ENT-INCORP-DATE
007100                                       PIC X(10).
007200     05  REM-ENT-DIRECTOR-CNT           PIC 9(2).
007300     05  REM-ENT-SHAREHOLDER-CNT        PIC 9(2).
007400     05  REM-ENT-SANCTIONED-CDE         PIC X(1).
007500         88  REM-ENT-IS-SANCTIONED         VALUE "Y".
007600         88  REM-ENT-NOT-SANCTIONED        VALUE "N".
007700     05  REM-ENT-REPUTATION             PIC S9(1)V9(4).
007800     05  REM-ENT-FIRST-SEEN.
007900         10  REM-ENT-FIRST-SEEN-CCYY    PIC X(4).
008000         10  FILLER                    PIC X(1) VALUE "-".
008100         10  REM-ENT-FIRST-SEEN-MM      PIC X(2).
008200         10  FILLER                    PIC X(1) VALUE "-".
008300         10  REM-ENT-FIRST-SEEN-DD      PIC X(2).
008400     05  REM-ENT-FIRST-SEEN-R  REDEFINES REM-ENT-FIRST-SEEN
008500                                       PIC X(10).
008600     05  FILLER                        PIC X(9).
008700 WORKING-STORAGE SECTION.
008800 77  FILLER                            PIC X(1).
008900 PROCEDURE DIVISION.
009000 8000-LAYOUT-STUB.
009100     STOP RUN.
