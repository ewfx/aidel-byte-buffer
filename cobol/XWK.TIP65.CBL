000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    XWK-EXTRACT-WORK.
000300 AUTHOR.        R J HAUSER.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  03/28/1987.
000600 DATE-COMPILED. 03/28/1987.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    XWK.TIP65  -  ENTITY EXTRACTION WORK RECORD
001000*    LAYOUT REFERENCE MEMBER - JOB-STEP HAND-OFF FILE, WRITTEN
001100*    BY ENX.TIP71 (ONE RECORD PER TRANSACTION/CANDIDATE-ENTITY
001200*    PAIR FOUND IN THE NARRATIVE) AND READ BY ENR.TIP72.
001300*    NOT RETAINED AFTER A SUCCESSFUL RUN.
001400*****************************************************************
001500*    CHANGE LOG
001600*    DATE       BY    REQUEST    DESCRIPTION
001700*    ---------- ----- ---------- ------------------------------
001800*    03/28/1987 RJH   CR-1045    INITIAL RELEASE
001900*    11/29/1990 KLD   CR-1388    CARRY TXN-DATE FORWARD - THE
002000*                                 AGING RULES IN RAB.TIP73 NEED
002100*                                 IT AND RE-READING RAT WAS A
002200*                                 SECOND PASS WE DIDN'T WANT
002300*    12/03/1998 WTM   CR-1959    YEAR 2000 REVIEW - NO CHANGE
002400*    03/15/2004 SGP   CR-2312    ADDED AMOUNT, DATE AND NAME-
002500*                                 SPLIT REDEFINES FOR THE
002600*                                 EXTRACTION AUDIT TRAIL
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS XWK-NUMERIC-CLASS IS "0" THRU "9"
003300     UPSI-0 ON STATUS IS XWK-TEST-RUN-SWITCH.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT XWK-EXTRACT-WORK ASSIGN TO "XWKFILE"
003700         ORGANIZATION IS SEQUENTIAL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  XWK-EXTRACT-WORK
004100     LABEL RECORDS ARE STANDARD
004200     RECORD CONTAINS 110 CHARACTERS.
004300 01  XWK-EXTRACT-WORK-RECORD.
004400     05  XWK-TXN-ID                    PIC X(11).
004500     05  XWK-TXN-AMOUNT                PIC S9(11)V99.
004600*        WHOLE-DOLLAR/CENTS SPLIT USED WHEN THE EXTRACTION AUDIT
004700*        TRAIL PRINTS THE AMOUNT WITHOUT AN ASSUMED DECIMAL POINT
004800     05  XWK-TXN-AMOUNT-R  REDEFINES XWK-TXN-AMOUNT.
004900         10  XWK-TXN-AMOUNT-WHOLE      PIC S9(11).
005000         10  XWK-TXN-AMOUNT-CENTS      PIC 9(2).
005100     05  XWK-TXN-CURRENCY-CDE          PIC X(3).
005200     05  XWK-TXN-DATE                  PIC X(10).
005300*        CCYY-MM-DD BREAKOUT, SAME CONVENTION AS RAT.TIP61
005400     05  XWK-TXN-DATE-R  REDEFINES XWK-TXN-DATE.
005500         10  XWK-TXN-DATE-CCYY         PIC X(4).
005600         10  FILLER                    PIC X(1).
005700         10  XWK-TXN-DATE-MM           PIC X(2).
005800         10  FILLER                    PIC X(1).
005900         10  XWK-TXN-DATE-DD           PIC X(2).
006000     05  XWK-ENTITY-NAME                PIC X(60).
006100*        SPLIT VIEW USED WHEN THE EXTRACTION AUDIT TRAIL LISTS
006200*        THE NAME ACROSS TWO PRINT COLUMNS
006300     05  XWK-ENTITY-NAME-R  REDEFINES XWK-ENTITY-NAME.
006400         10  XWK-ENTITY-NAME-PART1     PIC X(30).
006500         10  XWK-ENTITY-NAME-PART2     PIC X(30).
006600     05  XWK-ENTITY-TYPE-CDE            PIC X(2).
006700         88  XWK-TYPE-CORPORATION          VALUE "CO".
006800         88  XWK-TYPE-NON-PROFIT           VALUE "NP".
006900         88  XWK-TYPE-SHELL-COMPANY        VALUE "SH".
007000         88  XWK-TYPE-GOVERNMENT-AGENCY    VALUE "GA".
007100         88  XWK-TYPE-FINANCIAL-INTERMED   VALUE "FI".
007200         88  XWK-TYPE-UNKNOWN              VALUE "UN".
007300     05  XWK-EXT-CONFIDENCE              PIC 9(1)V9(4).
007400     05  FILLER                        PIC X(6).
007500 WORKING-STORAGE SECTION.
007600 77  FILLER                            PIC X(1).
007700 PROCEDURE DIVISION.
007800 8000-LAYOUT-STUB.
007900     STOP RUN.
