000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ENX-ENTITY-EXTRACT.
000300 AUTHOR.        R J HAUSER.
000400 INSTALLATION.  MERIDIAN FINANCIAL SVCS - COMPLIANCE SYS DIV.
000500 DATE-WRITTEN.  04/02/1987.
000600 DATE-COMPILED. 04/02/1987.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*    ENX.TIP71  -  ENTITY EXTRACTOR
001000*    FIRST STEP OF THE ENTITY RISK ASSESSMENT BATCH (SEE ALSO
001100*    ENR.TIP72 AND RAB.TIP73).  READS THE TRANSACTION FILE
001200*    (RAT.TIP61) AND SCANS EACH RECORD'S FREE-TEXT NARRATIVE
001300*    FOR CANDIDATE ENTITY NAMES - A RUN OF CAPITALIZED WORDS
001400*    ENDING IN A RECOGNIZED COMPANY SUFFIX OR CLASSIFICATION
001500*    KEYWORD.  EACH CANDIDATE IS TYPE-CLASSIFIED AND GIVEN A
001600*    ROUGH CONFIDENCE SCORE, THEN WRITTEN TO THE EXTRACTION
001700*    WORK FILE (XWK.TIP65) FOR ENR.TIP72 TO ENRICH.
001800*    DUPLICATE NAMES WITHIN ONE TRANSACTION ARE NOT COLLAPSED -
001900*    THAT WAS NEVER DONE UPSTREAM AND CASE MGMT WANTS THE
002000*    RAW HIT COUNT.
002100*****************************************************************
002200*    CHANGE LOG
002300*    DATE       BY    REQUEST    DESCRIPTION
002400*    ---------- ----- ---------- ------------------------------
002500*    04/02/1987 RJH   CR-1047    INITIAL RELEASE - SUFFIX TABLE
002600*                                 SCAN ONLY (INC/CORP/LTD/LLC)
002700*    09/02/1988 RJH   CR-1121    ADDED GMBH, S.A., S.P.A., PLC
002800*                                 TO THE SUFFIX TABLE - EUROPEAN
002900*                                 COUNTERPARTIES WERE FALLING
003000*                                 THROUGH AS UNKNOWN
003100*    11/29/1990 KLD   CR-1389    ADDED THE NON-PROFIT AND SHELL-
003200*                                 COMPANY KEYWORD TABLES AND THE
003300*                                 GOVERNMENT/FINANCIAL CONTAINS
003400*                                 TESTS - REQUEST FROM COMPLIANCE
003500*                                 TO STOP LUMPING EVERYTHING
003600*                                 INTO "CORPORATION"
003700*    05/17/1993 KLD   CR-1606    CONFIDENCE SCORING ADDED (WAS
003800*                                 A FLAT 1.0 BEFORE THIS RELEASE)
003900*    02/09/1996 WTM   CR-1814    RAISED WORD TABLE FROM 12 TO 20
004000*                                 ENTRIES - LONGER WIRE NARRATIVES
004100*                                 WERE TRUNCATING THE SCAN
004200*    12/03/1998 WTM   CR-1962    YEAR 2000 REVIEW - THIS PROGRAM
004300*                                 CARRIES NO DATE ARITHMETIC.  NO
004400*                                 CHANGE REQUIRED.
004500*    06/21/2001 SGP   CR-2144    REPLACED THE OLD REFERENCE-
004600*                                 MODIFICATION SCAN WITH THE
004700*                                 UNSTRING/POINTER TOKENIZER BELOW
004800*    08/08/2003 SGP   CR-2269    MINOR COMMENT CLEANUP
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ENX-NUMERIC-CLASS IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS ENX-TEST-RUN-SWITCH.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RAT-TRANSACTION-RECORD ASSIGN TO "TXNFILE"
005900         ORGANIZATION IS SEQUENTIAL.
006000     SELECT XWK-EXTRACT-WORK ASSIGN TO "XWKFILE"
006100         ORGANIZATION IS SEQUENTIAL.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*    SEE RAT.TIP61 FOR THE FULL FIELD COMMENTARY ON THIS LAYOUT
006500 FD  RAT-TRANSACTION-RECORD
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 157 CHARACTERS.
006800 01  RAT-TRANSACTION-RECORD.
006900     05  RAT-TXN-ID                    PIC X(11).
007000     05  RAT-TXN-AMOUNT                PIC S9(11)V99.
007100     05  RAT-TXN-CURRENCY-CDE          PIC X(3).
007200     05  RAT-TXN-DATE.
007300         10  RAT-TXN-DATE-CCYY         PIC X(4).
007400         10  FILLER                    PIC X(1).
007500         10  RAT-TXN-DATE-MM           PIC X(2).
007600         10  FILLER                    PIC X(1).
007700         10  RAT-TXN-DATE-DD           PIC X(2).
007800     05  RAT-TXN-DESC                  PIC X(120).
007900*    SEE XWK.TIP65 FOR THE FULL FIELD COMMENTARY ON THIS LAYOUT
008000 FD  XWK-EXTRACT-WORK
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 110 CHARACTERS.
008300 01  XWK-EXTRACT-WORK-RECORD.
008400     05  XWK-TXN-ID                    PIC X(11).
008500     05  XWK-TXN-AMOUNT                PIC S9(11)V99.
008600     05  XWK-TXN-CURRENCY-CDE          PIC X(3).
008700     05  XWK-TXN-DATE                  PIC X(10).
008800     05  XWK-ENTITY-NAME                PIC X(60).
008900     05  XWK-ENTITY-TYPE-CDE            PIC X(2).
009000     05  XWK-EXT-CONFIDENCE              PIC 9(1)V9(4).
009100     05  FILLER                        PIC X(6).
009200 WORKING-STORAGE SECTION.
009300*****************************************************************
009400*    SWITCHES AND COUNTERS
009500*****************************************************************
009600 01  ENX-SWITCHES.
009700     05  ENX-EOF-SWITCH                PIC X(1) VALUE "N".
009800         88  ENX-EOF                       VALUE "Y".
009900     05  ENX-TRIGGER-SWITCH            PIC X(1) VALUE "N".
010000         88  ENX-TRIGGER-FOUND-YES         VALUE "Y".
010100         88  ENX-TRIGGER-FOUND-NO          VALUE "N".
010200     05  ENX-CAP-SWITCH                PIC X(1) VALUE "N".
010300         88  ENX-FOUND-CAPITAL              VALUE "Y".
010400     05  ENX-DIGIT-SWITCH               PIC X(1) VALUE "N".
010500         88  ENX-FOUND-DIGIT                 VALUE "Y".
010600     05  FILLER                        PIC X(4).
010700 01  ENX-COUNTERS                          COMP.
010800     05  ENX-TXN-READ-CNT              PIC 9(7) VALUE 0.
010900     05  ENX-ENTITY-WRITE-CNT          PIC 9(7) VALUE 0.
011000     05  ENX-WORD-CNT                  PIC 9(2) VALUE 0.
011100     05  ENX-SCAN-IX                   PIC 9(2) VALUE 0.
011200     05  ENX-BACK-IX                   PIC 9(2) VALUE 0.
011300     05  ENX-BUILD-IX                  PIC 9(2) VALUE 0.
011400     05  ENX-SCAN-POINTER              PIC 9(3) VALUE 1.
011500     05  ENX-STRING-PTR                PIC 9(3) VALUE 1.
011600     05  ENX-CHAR-IX                   PIC 9(3) VALUE 0.
011700     05  FILLER                        PIC X(2) USAGE DISPLAY.
011800*****************************************************************
011900*    DESCRIPTION WORK AREA - THE CHAR-TABLE REDEFINES IS USED
012000*    BY 3010-CHECK-CONTAINS-CAPITAL/3020-CHECK-CONTAINS-DIGIT
012100*****************************************************************
012200 01  ENX-DESC-WORK.
012300     05  ENX-DESC-TEXT                 PIC X(120).
012400 01  ENX-DESC-CHAR-R  REDEFINES ENX-DESC-WORK.
012500     05  ENX-DESC-CHAR OCCURS 120 TIMES
012600                                       PIC X(1).
012700 01  ENX-WORD-HOLD                     PIC X(30).
012800 01  ENX-WORD-UPPER                    PIC X(30).
012900 01  ENX-WORD-TABLE.
013000     05  ENX-WORD-ENTRY OCCURS 20 TIMES
013100                                       PIC X(30).
013200*****************************************************************
013300*    CANDIDATE NAME WORK AREA
013400*****************************************************************
013500 01  ENX-CANDIDATE-WORK.
013600     05  ENX-CANDIDATE-NAME             PIC X(60).
013700     05  ENX-CANDIDATE-TYPE-CDE         PIC X(2).
013800     05  ENX-CONFIDENCE-WORK            PIC 9(1)V9(4).
013900     05  FILLER                        PIC X(3).
014000 01  ENX-CONFIDENCE-DISPLAY-R  REDEFINES ENX-CONFIDENCE-WORK
014100                                       PIC 9V9999.
014200*****************************************************************
014300*    COMPANY SUFFIX TABLE - TRIGGERS THE NAME SCAN; ALSO THE THIRD
014400*    ENDING CHECKED IN 2000-CLASSIFY-CANDIDATE (CORPORATION)
014500*****************************************************************
014600 01  ENX-SUFFIX-TABLE-LOAD.
014700     05  FILLER                        PIC X(15) VALUE "INC".
014800     05  FILLER                        PIC X(15) VALUE "INC.".
014900     05  FILLER                        PIC X(15) VALUE "CORP".
015000     05  FILLER                        PIC X(15) VALUE "CORP.".
015100     05  FILLER              PIC X(15) VALUE "CORPORATION".
015200     05  FILLER                        PIC X(15) VALUE "LTD".
015300     05  FILLER                        PIC X(15) VALUE "LTD.".
015400     05  FILLER                        PIC X(15) VALUE "LIMITED".
015500     05  FILLER                        PIC X(15) VALUE "LLC".
015600     05  FILLER                        PIC X(15) VALUE "GMBH".
015700     05  FILLER                        PIC X(15) VALUE "S.A.".
015800     05  FILLER                        PIC X(15) VALUE "S.P.A.".
015900     05  FILLER                        PIC X(15) VALUE "PLC".
016000 01  ENX-SUFFIX-TABLE  REDEFINES ENX-SUFFIX-TABLE-LOAD.
016100     05  ENX-SUFFIX-ENTRY OCCURS 13 TIMES
016200                          INDEXED BY ENX-SUFFIX-IX
016300                                       PIC X(15).
016400*****************************************************************
016500*    NON-PROFIT ENDING TABLE - FIRST ENDING CHECKED IN
016600*    2000-CLASSIFY-CANDIDATE
016700*****************************************************************
016800 01  ENX-NP-TABLE-LOAD.
016900     05  FILLER              PIC X(15) VALUE "FOUNDATION".
017000     05  FILLER                        PIC X(15) VALUE "CHARITY".
017100     05  FILLER                        PIC X(15) VALUE "NGO".
017200     05  FILLER              PIC X(15) VALUE "NON-PROFIT".
017300     05  FILLER              PIC X(15) VALUE "NONPROFIT".
017400     05  FILLER              PIC X(15) VALUE "ASSOCIATION".
017500     05  FILLER                        PIC X(15) VALUE "SOCIETY".
017600     05  FILLER                        PIC X(15) VALUE "TRUST".
017700 01  ENX-NP-TABLE  REDEFINES ENX-NP-TABLE-LOAD.
017800     05  ENX-NP-ENTRY OCCURS 8 TIMES
017900                          INDEXED BY ENX-NP-IX
018000                                       PIC X(15).
018100*****************************************************************
018200*    SHELL COMPANY ENDING TABLE - SECOND ENDING CHECKED IN
018300*    2000-CLASSIFY-CANDIDATE
018400*****************************************************************
018500 01  ENX-SH-TABLE-LOAD.
018600     05  FILLER                        PIC X(15) VALUE "HOLDINGS".
018700     05  FILLER              PIC X(15) VALUE "INVESTMENTS".
018800     05  FILLER                        PIC X(15) VALUE "GROUP".
018900     05  FILLER                        PIC X(15) VALUE "CAPITAL".
019000     05  FILLER                        PIC X(15) VALUE "PARTNERS".
019100     05  FILLER              PIC X(15) VALUE "MANAGEMENT".
019200     05  FILLER              PIC X(15) VALUE "CONSULTING".
019300     05  FILLER                        PIC X(15) VALUE "ADVISORY".
019400 01  ENX-SH-TABLE  REDEFINES ENX-SH-TABLE-LOAD.
019500     05  ENX-SH-ENTRY OCCURS 8 TIMES
019600                          INDEXED BY ENX-SH-IX
019700                                       PIC X(15).
019800*****************************************************************
019900*    GOVERNMENT-AGENCY CONTAINS TABLE - FOURTH TEST IN
020000*    2000-CLASSIFY-CANDIDATE, MATCHES ANYWHERE IN THE NAME
020100*****************************************************************
020200 01  ENX-GA-TABLE-LOAD.
020300     05  FILLER              PIC X(15) VALUE "GOVERNMENT".
020400     05  FILLER                        PIC X(15) VALUE "MINISTRY".
020500     05  FILLER              PIC X(15) VALUE "DEPARTMENT".
020600     05  FILLER                        PIC X(15) VALUE "AGENCY".
020700 01  ENX-GA-TABLE  REDEFINES ENX-GA-TABLE-LOAD.
020800     05  ENX-GA-ENTRY OCCURS 4 TIMES
020900                          INDEXED BY ENX-GA-IX
021000                                       PIC X(15).
021100*****************************************************************
021200*    FINANCIAL-INTERMEDIARY CONTAINS TABLE - FIFTH TEST IN
021300*    2000-CLASSIFY-CANDIDATE, MATCHES ANYWHERE IN THE NAME
021400*****************************************************************
021500 01  ENX-FI-TABLE-LOAD.
021600     05  FILLER                        PIC X(15) VALUE "BANK".
021700     05  FILLER              PIC X(15) VALUE "FINANCIAL".
021800     05  FILLER              PIC X(15) VALUE "INVESTMENT".
021900     05  FILLER                        PIC X(15) VALUE "FUND".
022000 01  ENX-FI-TABLE  REDEFINES ENX-FI-TABLE-LOAD.
022100     05  ENX-FI-ENTRY OCCURS 4 TIMES
022200                          INDEXED BY ENX-FI-IX
022300                                       PIC X(15).
022400 01  FILLER                            PIC X(1).
022500*****************************************************************
022600 PROCEDURE DIVISION.
022700*****************************************************************
022800*    0000-MAIN-PROCESS - OPEN, DRIVE THE READ LOOP, CLOSE
022900*****************************************************************
023000 0000-MAIN-PROCESS.
023100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
023200     PERFORM 1000-PROCESS-ONE-TRANSACTION THRU 1000-EXIT
023300         UNTIL ENX-EOF.
023400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
023500     STOP RUN.
023600 0100-INITIALIZE.
023700     OPEN INPUT RAT-TRANSACTION-RECORD.
023800     OPEN OUTPUT XWK-EXTRACT-WORK.
023900 0100-EXIT.
024000     EXIT.
024100*****************************************************************
024200*    1000-PROCESS-ONE-TRANSACTION - READ, TOKENIZE, SCAN WORDS
024300*****************************************************************
024400 1000-PROCESS-ONE-TRANSACTION.
024500     READ RAT-TRANSACTION-RECORD
024600         AT END
024700             SET ENX-EOF TO TRUE
024800             GO TO 1000-EXIT.
024900     ADD 1 TO ENX-TXN-READ-CNT.
025000     PERFORM 1100-TOKENIZE-DESCRIPTION THRU 1100-EXIT.
025100     MOVE 1 TO ENX-SCAN-IX.
025200     PERFORM 1300-SCAN-ONE-WORD THRU 1300-EXIT
025300         UNTIL ENX-SCAN-IX > ENX-WORD-CNT.
025400 1000-EXIT.
025500     EXIT.
025600*****************************************************************
025700*    1100-TOKENIZE-DESCRIPTION - SPLIT THE NARRATIVE INTO WORDS
025800*    USING THE CLASSIC UNSTRING/POINTER SCAN (CR-2144)
025900*****************************************************************
026000 1100-TOKENIZE-DESCRIPTION.
026100     MOVE RAT-TXN-DESC TO ENX-DESC-TEXT.
026200     MOVE 1 TO ENX-SCAN-POINTER.
026300     MOVE 0 TO ENX-WORD-CNT.
026400     PERFORM 1110-UNSTRING-ONE-WORD THRU 1110-EXIT
026500         UNTIL ENX-SCAN-POINTER > 120
026600         OR ENX-WORD-CNT NOT LESS THAN 20.
026700 1100-EXIT.
026800     EXIT.
026900 1110-UNSTRING-ONE-WORD.
027000     MOVE SPACES TO ENX-WORD-HOLD.
027100     UNSTRING ENX-DESC-TEXT DELIMITED BY ALL SPACE
027200         INTO ENX-WORD-HOLD
027300         WITH POINTER ENX-SCAN-POINTER.
027400     IF ENX-WORD-HOLD = SPACES
027500         GO TO 1110-EXIT.
027600     ADD 1 TO ENX-WORD-CNT.
027700     MOVE ENX-WORD-HOLD TO ENX-WORD-ENTRY (ENX-WORD-CNT).
027800 1110-EXIT.
027900     EXIT.
028000*****************************************************************
028100*    1300-SCAN-ONE-WORD - TRIGGER-WORD TEST, THEN BACK UP OVER
028200*    THE CAPITALIZED RUN, BUILD, CLASSIFY, SCORE AND WRITE
028300*****************************************************************
028400 1300-SCAN-ONE-WORD.
028500     MOVE ENX-WORD-ENTRY (ENX-SCAN-IX) TO ENX-WORD-UPPER.
028600     INSPECT ENX-WORD-UPPER CONVERTING
028700         "abcdefghijklmnopqrstuvwxyz" TO
028800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028900     PERFORM 2500-CHECK-TRIGGER-WORD THRU 2500-EXIT.
029000     IF ENX-TRIGGER-FOUND-NO
029100         ADD 1 TO ENX-SCAN-IX
029200         GO TO 1300-EXIT.
029300     MOVE ENX-SCAN-IX TO ENX-BACK-IX.
029400     PERFORM 1320-WALK-BACK-ONE-WORD THRU 1320-EXIT
029500         UNTIL ENX-BACK-IX = 1.
029600     PERFORM 1330-BUILD-CANDIDATE-NAME THRU 1330-EXIT.
029700     PERFORM 2000-CLASSIFY-CANDIDATE THRU 2000-EXIT.
029800     PERFORM 3000-SCORE-CONFIDENCE THRU 3000-EXIT.
029900     PERFORM 4000-WRITE-EXTRACT-RECORD THRU 4000-EXIT.
030000     ADD 1 TO ENX-SCAN-IX.
030100 1300-EXIT.
030200     EXIT.
030300*    STOPS BACKING UP AS SOON AS THE PRIOR WORD DOES NOT BEGIN
030400*    WITH A CAPITAL LETTER - "CAPITALIZED" TEST IS ON THE
030500*    ORIGINAL-CASE TEXT, NOT THE UPPERCASED COPY
030600 1320-WALK-BACK-ONE-WORD.
030700     IF ENX-WORD-ENTRY (ENX-BACK-IX - 1) (1:1)
030800             NOT >= "A"
030900         GO TO 1320-EXIT.
031000     IF ENX-WORD-ENTRY (ENX-BACK-IX - 1) (1:1)
031100             NOT <= "Z"
031200         GO TO 1320-EXIT.
031300     SUBTRACT 1 FROM ENX-BACK-IX.
031400 1320-EXIT.
031500     EXIT.
031600 1330-BUILD-CANDIDATE-NAME.
031700     MOVE SPACES TO ENX-CANDIDATE-NAME.
031800     MOVE 1 TO ENX-STRING-PTR.
031900     MOVE ENX-BACK-IX TO ENX-BUILD-IX.
032000     PERFORM 1331-STRING-ONE-WORD THRU 1331-EXIT
032100         UNTIL ENX-BUILD-IX > ENX-SCAN-IX.
032200 1330-EXIT.
032300     EXIT.
032400 1331-STRING-ONE-WORD.
032500     IF ENX-BUILD-IX = ENX-BACK-IX
032600         GO TO 1331-CONTINUE.
032700     STRING " " DELIMITED BY SIZE
032800         INTO ENX-CANDIDATE-NAME
032900         WITH POINTER ENX-STRING-PTR.
033000 1331-CONTINUE.
033100     STRING ENX-WORD-ENTRY (ENX-BUILD-IX) DELIMITED BY SPACE
033200         INTO ENX-CANDIDATE-NAME
033300         WITH POINTER ENX-STRING-PTR.
033400     ADD 1 TO ENX-BUILD-IX.
033500 1331-EXIT.
033600     EXIT.
033700*****************************************************************
033800*    2000-CLASSIFY-CANDIDATE - PRIORITY-ORDERED TABLE TEST, FIRST
033900*    MATCH WINS.  1=NON-PROFIT 2=SHELL 3=CORPORATION 4=GOVERNMENT
034000*    5=FINANCIAL-INTERMEDIARY 6=UNKNOWN
034100*****************************************************************
034200 2000-CLASSIFY-CANDIDATE.
034300     MOVE "UN" TO ENX-CANDIDATE-TYPE-CDE.
034400     SET ENX-NP-IX TO 1.
034500     SEARCH ENX-NP-ENTRY
034600         AT END NEXT SENTENCE
034700         WHEN ENX-NP-ENTRY (ENX-NP-IX) = ENX-WORD-UPPER
034800             MOVE "NP" TO ENX-CANDIDATE-TYPE-CDE.
034900     IF ENX-CANDIDATE-TYPE-CDE = "NP"
035000         GO TO 2000-EXIT.
035100     SET ENX-SH-IX TO 1.
035200     SEARCH ENX-SH-ENTRY
035300         AT END NEXT SENTENCE
035400         WHEN ENX-SH-ENTRY (ENX-SH-IX) = ENX-WORD-UPPER
035500             MOVE "SH" TO ENX-CANDIDATE-TYPE-CDE.
035600     IF ENX-CANDIDATE-TYPE-CDE = "SH"
035700         GO TO 2000-EXIT.
035800     SET ENX-SUFFIX-IX TO 1.
035900     SEARCH ENX-SUFFIX-ENTRY
036000         AT END NEXT SENTENCE
036100         WHEN ENX-SUFFIX-ENTRY (ENX-SUFFIX-IX) = ENX-WORD-UPPER
036200             MOVE "CO" TO ENX-CANDIDATE-TYPE-CDE.
036300     IF ENX-CANDIDATE-TYPE-CDE = "CO"
036400         GO TO 2000-EXIT.
036500     PERFORM 2040-CHECK-GA-CONTAINS THRU 2040-EXIT.
036600     IF ENX-CANDIDATE-TYPE-CDE = "GA"
036700         GO TO 2000-EXIT.
036800     PERFORM 2050-CHECK-FI-CONTAINS THRU 2050-EXIT.
036900 2000-EXIT.
037000     EXIT.
037100*    "CONTAINS" TEST - THE GA/FI KEYWORDS MAY APPEAR ANYWHERE
037200*    AMONG THE CANDIDATE'S WORDS, NOT ONLY AS THE LAST ONE - SO
037300*    EVERY WORD FROM ENX-BACK-IX THROUGH ENX-SCAN-IX IS CHECKED
037400 2040-CHECK-GA-CONTAINS.
037500     MOVE ENX-BACK-IX TO ENX-BUILD-IX.
037600 2040-LOOP.
037700     IF ENX-BUILD-IX > ENX-SCAN-IX
037800         GO TO 2040-EXIT.
037900     MOVE ENX-WORD-ENTRY (ENX-BUILD-IX) TO ENX-WORD-UPPER.
038000     INSPECT ENX-WORD-UPPER CONVERTING
038100         "abcdefghijklmnopqrstuvwxyz" TO
038200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038300     SET ENX-GA-IX TO 1.
038400     SEARCH ENX-GA-ENTRY
038500         AT END NEXT SENTENCE
038600         WHEN ENX-GA-ENTRY (ENX-GA-IX) = ENX-WORD-UPPER
038700             MOVE "GA" TO ENX-CANDIDATE-TYPE-CDE.
038800     IF ENX-CANDIDATE-TYPE-CDE = "GA"
038900         GO TO 2040-EXIT.
039000     ADD 1 TO ENX-BUILD-IX.
039100     GO TO 2040-LOOP.
039200 2040-EXIT.
039300     EXIT.
039400 2050-CHECK-FI-CONTAINS.
039500     MOVE ENX-BACK-IX TO ENX-BUILD-IX.
039600 2050-LOOP.
039700     IF ENX-BUILD-IX > ENX-SCAN-IX
039800         GO TO 2050-EXIT.
039900     MOVE ENX-WORD-ENTRY (ENX-BUILD-IX) TO ENX-WORD-UPPER.
040000     INSPECT ENX-WORD-UPPER CONVERTING
040100         "abcdefghijklmnopqrstuvwxyz" TO
040200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040300     SET ENX-FI-IX TO 1.
040400     SEARCH ENX-FI-ENTRY
040500         AT END NEXT SENTENCE
040600         WHEN ENX-FI-ENTRY (ENX-FI-IX) = ENX-WORD-UPPER
040700             MOVE "FI" TO ENX-CANDIDATE-TYPE-CDE.
040800     IF ENX-CANDIDATE-TYPE-CDE = "FI"
040900         GO TO 2050-EXIT.
041000     ADD 1 TO ENX-BUILD-IX.
041100     GO TO 2050-LOOP.
041200 2050-EXIT.
041300     EXIT.
041400*****************************************************************
041500*    2500-CHECK-TRIGGER-WORD - IS THIS WORD A RECOGNIZED ENDING
041600*    (COMPANY SUFFIX OR ANY CLASSIFICATION KEYWORD)?
041700*****************************************************************
041800 2500-CHECK-TRIGGER-WORD.
041900     SET ENX-TRIGGER-FOUND-NO TO TRUE.
042000     SET ENX-SUFFIX-IX TO 1.
042100     SEARCH ENX-SUFFIX-ENTRY
042200         AT END NEXT SENTENCE
042300         WHEN ENX-SUFFIX-ENTRY (ENX-SUFFIX-IX) = ENX-WORD-UPPER
042400             SET ENX-TRIGGER-FOUND-YES TO TRUE.
042500     IF ENX-TRIGGER-FOUND-YES
042600         GO TO 2500-EXIT.
042700     SET ENX-NP-IX TO 1.
042800     SEARCH ENX-NP-ENTRY
042900         AT END NEXT SENTENCE
043000         WHEN ENX-NP-ENTRY (ENX-NP-IX) = ENX-WORD-UPPER
043100             SET ENX-TRIGGER-FOUND-YES TO TRUE.
043200     IF ENX-TRIGGER-FOUND-YES
043300         GO TO 2500-EXIT.
043400     SET ENX-SH-IX TO 1.
043500     SEARCH ENX-SH-ENTRY
043600         AT END NEXT SENTENCE
043700         WHEN ENX-SH-ENTRY (ENX-SH-IX) = ENX-WORD-UPPER
043800             SET ENX-TRIGGER-FOUND-YES TO TRUE.
043900     IF ENX-TRIGGER-FOUND-YES
044000         GO TO 2500-EXIT.
044100     SET ENX-GA-IX TO 1.
044200     SEARCH ENX-GA-ENTRY
044300         AT END NEXT SENTENCE
044400         WHEN ENX-GA-ENTRY (ENX-GA-IX) = ENX-WORD-UPPER
044500             SET ENX-TRIGGER-FOUND-YES TO TRUE.
044600     IF ENX-TRIGGER-FOUND-YES
044700         GO TO 2500-EXIT.
044800     SET ENX-FI-IX TO 1.
044900     SEARCH ENX-FI-ENTRY
045000         AT END NEXT SENTENCE
045100         WHEN ENX-FI-ENTRY (ENX-FI-IX) = ENX-WORD-UPPER
045200             SET ENX-TRIGGER-FOUND-YES TO TRUE.
045300 2500-EXIT.
045400     EXIT.
045500*****************************************************************
045600*    3000-SCORE-CONFIDENCE - EXTRACTION CONFIDENCE SCORING
045700*****************************************************************
045800 3000-SCORE-CONFIDENCE.
045900     MOVE .5 TO ENX-CONFIDENCE-WORK.
046000     IF ENX-CANDIDATE-TYPE-CDE NOT = "UN"
046100         ADD .3 TO ENX-CONFIDENCE-WORK.
046200     PERFORM 3010-CHECK-CONTAINS-CAPITAL THRU 3010-EXIT.
046300     IF ENX-FOUND-CAPITAL
046400         ADD .1 TO ENX-CONFIDENCE-WORK.
046500     PERFORM 3020-CHECK-CONTAINS-DIGIT THRU 3020-EXIT.
046600     IF ENX-FOUND-DIGIT
046700         ADD .1 TO ENX-CONFIDENCE-WORK.
046800     IF ENX-CONFIDENCE-WORK > 1
046900         MOVE 1 TO ENX-CONFIDENCE-WORK.
047000 3000-EXIT.
047100     EXIT.
047200 3010-CHECK-CONTAINS-CAPITAL.
047300     MOVE "N" TO ENX-CAP-SWITCH.
047400     MOVE ENX-CANDIDATE-NAME TO ENX-DESC-WORK (1:60).
047500     MOVE 1 TO ENX-CHAR-IX.
047600 3010-LOOP.
047700     IF ENX-CHAR-IX > 60
047800         GO TO 3010-EXIT.
047900     IF ENX-DESC-CHAR (ENX-CHAR-IX) >= "A"
048000         AND ENX-DESC-CHAR (ENX-CHAR-IX) <= "Z"
048100             SET ENX-FOUND-CAPITAL TO TRUE
048200             GO TO 3010-EXIT.
048300     ADD 1 TO ENX-CHAR-IX.
048400     GO TO 3010-LOOP.
048500 3010-EXIT.
048600     EXIT.
048700 3020-CHECK-CONTAINS-DIGIT.
048800     MOVE "N" TO ENX-DIGIT-SWITCH.
048900     MOVE ENX-CANDIDATE-NAME TO ENX-DESC-WORK (1:60).
049000     MOVE 1 TO ENX-CHAR-IX.
049100 3020-LOOP.
049200     IF ENX-CHAR-IX > 60
049300         GO TO 3020-EXIT.
049400     IF ENX-DESC-CHAR (ENX-CHAR-IX) >= "0"
049500         AND ENX-DESC-CHAR (ENX-CHAR-IX) <= "9"
049600             SET ENX-FOUND-DIGIT TO TRUE
049700             GO TO 3020-EXIT.
049800     ADD 1 TO ENX-CHAR-IX.
049900     GO TO 3020-LOOP.
050000 3020-EXIT.
050100     EXIT.
050200*****************************************************************
050300*    4000-WRITE-EXTRACT-RECORD
050400*****************************************************************
050500 4000-WRITE-EXTRACT-RECORD.
050600     MOVE RAT-TXN-ID TO XWK-TXN-ID.
050700     MOVE RAT-TXN-AMOUNT TO XWK-TXN-AMOUNT.
050800     MOVE RAT-TXN-CURRENCY-CDE TO XWK-TXN-CURRENCY-CDE.
050900     MOVE RAT-TXN-DATE-CCYY TO XWK-TXN-DATE (1:4).
051000     MOVE "-" TO XWK-TXN-DATE (5:1).
051100     MOVE RAT-TXN-DATE-MM TO XWK-TXN-DATE (6:2).
051200     MOVE "-" TO XWK-TXN-DATE (8:1).
051300     MOVE RAT-TXN-DATE-DD TO XWK-TXN-DATE (9:2).
051400     MOVE ENX-CANDIDATE-NAME TO XWK-ENTITY-NAME.
051500     MOVE ENX-CANDIDATE-TYPE-CDE TO XWK-ENTITY-TYPE-CDE.
051600     MOVE ENX-CONFIDENCE-WORK TO XWK-EXT-CONFIDENCE.
051700     WRITE XWK-EXTRACT-WORK-RECORD.
051800     ADD 1 TO ENX-ENTITY-WRITE-CNT.
051900 4000-EXIT.
052000     EXIT.
052100*****************************************************************
052200 9000-TERMINATE.
052300     CLOSE RAT-TRANSACTION-RECORD.
052400     CLOSE XWK-EXTRACT-WORK.
052500 9000-EXIT.
052600     EXIT.
